000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          CBLMTGAN.
000120 AUTHOR.              D. R. MCALLISTER.
000130 INSTALLATION.        LINDQUIST MORTGAGE SYSTEMS - DATA PROC.
000140 DATE-WRITTEN.        03/17/86.
000150 DATE-COMPILED.
000160 SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.
000170
000180***************************************************************
000190* CBLMTGAN  --  MORTGAGE SCENARIO ANALYZER BATCH              *
000200*                                                               *
000210* READS ONE SCENARIO-PARAMETER RECORD PER LOAN PROGRAM OPTION *
000220* BEING CONSIDERED FOR AN APPLICANT AND BUILDS, FOR EACH ONE,  *
000230* A FULL MONTHLY AMORTIZATION SCHEDULE, THE QUALIFYING RATIOS  *
000240* (LTV, MORTGAGE INSURANCE, PITI, DTI), THE CLOSING COST AND   *
000250* CASH-TO-CLOSE FIGURES, AND WHERE REQUESTED A PRESENT-VALUE   *
000260* COST OF A TEMPORARY RATE BUYDOWN.  AFTER ALL SCENARIOS HAVE  *
000270* BEEN PROCESSED THE PROGRAM PRINTS A SIDE-BY-SIDE COMPARISON  *
000280* REPORT FOR THE LOAN OFFICER, FLAGGING THE LOWEST-PITI AND    *
000290* LOWEST ALL-IN-OUTLAY OPTIONS.                                *
000300*                                                               *
000310*                     M A I N T E N A N C E   H I S T O R Y     *
000320* ------------------------------------------------------------- *
000330* 03/17/86  DRM  ORIGINAL CODING - CONV/FHA/VA AMORTIZATION    *  CR0001
000340* 05/02/86  DRM  ADDED ESCROW AND MORTGAGE INSURANCE TO PITI   *  CR0002
000350* 11/14/86  RTK  ADDED DEBT-TO-INCOME QUALIFYING TEST          *  CR0003
000360* 02/09/87  RTK  ADDED VA FUNDING FEE TABLE, FEE FINANCING     *  CR0004
000370* 08/22/87  DRM  ADDED FHA UPFRONT MIP, FINANCED INTO LOAN     *  CR0005
000380* 01/30/88  PJH  CORRECTED ROUNDING ON LEVEL PAYMENT FACTOR    *  CR0006
000390* 06/11/88  PJH  ADDED EXTRA PRINCIPAL TO MONTHLY LOOP         *  CR0007
000400* 09/19/89  RTK  ADDED BUILDER INCENTIVE - CREDIT/PRICE/RATE   *  CR0008
000410* 04/02/90  DRM  ADDED DISCOUNT POINTS AND RATE REDUCTION      *  CR0009
000420* 10/15/90  PJH  ADDED 2-1 AND 3-2-1 TEMPORARY BUYDOWN CALC    *  CR0010
000430* 03/08/91  RTK  ADDED PRESENT VALUE COST OF BUYDOWN           *  CR0011
000440* 07/23/91  DRM  ADDED CROSS-SCENARIO COMPARISON REPORT        *  CR0012
000450* 12/04/91  PJH  ADDED LOWEST-PITI / LOWEST-OUTLAY MARKERS     *  CR0013
000460* 05/19/92  RTK  ADJUSTED CLOSING COST FORMULA FOR POINTS PD   *  CR0014
000470* 02/27/93  DRM  ADDED CONTROL COUNTS AT END OF RUN            *  CR0015
000480* 09/30/93  PJH  CORRECTED LTV TEST FOR PMI DROP AT 80 PERCENT *  CR0016
000490* 06/14/94  RTK  WIDENED LOAN AMOUNT FIELDS FOR JUMBO CASES    *  CR0017
000500* 01/11/95  DRM  ADDED LENDER CREDIT NETTING ON CLOSING COSTS  *  CR0018
000510* 08/05/96  PJH  CORRECTED MONTHS-TO-PAYOFF ON SHORT PAYMENT   *  CR0019
000520* 03/21/97  RTK  ADDED CREDIT SCORE ELIGIBILITY FLAG           *  CR0020
000530* 01/04/99  DRM  Y2K - RUN DATE CARRIES FULL 4-DIGIT CENTURY   *  CR0021
000540* 07/30/99  PJH  Y2K - VERIFIED REPORT PAGE HEADER AND DATES   *  CR0022
000550* 11/02/00  RTK  ADDED MINIMUM CREDIT SCORE TEST FOR VA LOANS  *  CR0023
000560* 04/18/02  DRM  CHANGED HOA TO A MONTHLY, NOT ANNUAL, AMOUNT  *  CR0024
000570* 09/09/03  PJH  ADDED GRAND TOTAL LINE TO COMPARISON REPORT   *  CR0025
000580* 02/17/04  RTK  ALL-IN OUTLAY NOW INCLUDES NET UPFRONT        *  CR0026
000590*                CLOSING COST, NOT JUST MONTHLY OUTLAYS        *  CR0026
000600* 02/17/04  RTK  EXPANDED INLINE REMARKS - CALC PARAS          *  CR0027
000610* 06/01/04  DRM  DROPPED DEAD SPECIAL-NAMES - NEVER USED,      *  CR0028
000620*                NO PRINTER C01, RATE-DIGIT OR UPSI TEST       *  CR0028
000630* 06/14/04  PJH  RENAMED WORKING STORAGE OFF WS- PREFIX - NOT  *  CR0029
000640*                THIS SHOP'S NAMING CONVENTION                 *  CR0029
000650* 06/14/04  PJH  EXPANDED INLINE REMARKS FURTHER IN THE CALC   *  CR0030
000660*                PARAGRAPHS AND IN WORKING-STORAGE             *  CR0030
000670* 07/02/04  DRM  RESTORED SPECIAL-NAMES - SHOP STANDARD CALLS  *  CR0031
000680*                FOR ONE IN EVERY PROGRAM EVEN IF UNUSED       *  CR0031
000690* 07/02/04  RTK  CLEARED BD-YEARS/BD-SCHEME-ROW EACH SCENARIO  *  CR0032
000700*                A 'P' BUYDOWN AFTER A 2-1/3-2-1 ONE WAS        *  CR0032
000710*                PICKING UP THE PRIOR SCENARIO'S PV BY MISTAKE *  CR0032
000720* 07/02/04  PJH  MOVED PAGE AND CENTURY COUNTERS TO LEVEL 77   *  CR0033
000730*                PER SHOP STANDARD FOR STANDALONE SCALARS      *  CR0033
000740***************************************************************
000750
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SOURCE-COMPUTER.     LINDQUIST-DP-SYSTEM.
000790 OBJECT-COMPUTER.     LINDQUIST-DP-SYSTEM.
000800*    CR0031 - SPECIAL-NAMES RESTORED.  C01 NAMES THE FORMS-
000810*    CONTROL CHANNEL FOR THE COMPARISON REPORT'S TOP-OF-PAGE
000820*    SKIP AND RATE-DIGIT CLASSES THE NOTE-RATE EDIT FIELD FOR
000830*    A FUTURE NUMERIC-EDIT CHECK - NEITHER IS WIRED IN YET.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM
000860     CLASS RATE-DIGIT IS "0" THRU "9".
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890
000900*    FOUR LOGICAL FILES FOR THIS RUN - ONE SCENARIO-PARAMETER
000910*    INPUT, TWO DETAIL/SUMMARY OUTPUTS, AND THE PRINTED
000920*    COMPARISON REPORT.  LOGICAL NAME ASSIGNED AT THE JCL
000930*    LEVEL, NOT HARD-CODED TO A PATH.
000940     SELECT SCENARIO-INPUT
000950         ASSIGN TO SCENIN
000960         ORGANIZATION IS LINE SEQUENTIAL.
000970
000980*    MONTH-BY-MONTH AMORTIZATION BACKUP, ONE LINE PER MONTH PER
000990*    SCENARIO - NOT PRINTED, KEPT ON DISK FOR THE LOAN OFFICER
001000*    TO PULL UP IF A FIGURE ON THE SUMMARY IS QUESTIONED.
001010     SELECT AMORT-DETAIL
001020         ASSIGN TO AMRTDTL
001030         ORGANIZATION IS LINE SEQUENTIAL.
001040
001050*    ONE RECORD PER SCENARIO, HOLDING EVERY FIGURE THE
001060*    COMPARISON REPORT PRINTS - KEPT ON DISK SEPARATELY FROM
001070*    THE REPORT SO A DOWNSTREAM JOB CAN PICK IT UP WITHOUT
001080*    PARSING PRINT OUTPUT.
001090     SELECT SCENARIO-SUMMARY
001100         ASSIGN TO SCENSUM
001110         ORGANIZATION IS LINE SEQUENTIAL.
001120
001130*    THE ONLY FILE IN THIS PROGRAM SET UP AS A PRINTER FILE
001140*    (RECORD SEQUENTIAL WITH LINAGE, BELOW) RATHER THAN A PLAIN
001150*    SEQUENTIAL DATA FILE.
001160     SELECT COMPARE-RPT
001170         ASSIGN TO CMPRRPT
001180         ORGANIZATION IS RECORD SEQUENTIAL.
001190
001200 DATA DIVISION.
001210 FILE SECTION.
001220
001230***************************************************************
001240* SCENARIO-INPUT  --  ONE RECORD PER LOAN-PROGRAM SCENARIO TO  *
001250* BE ANALYZED FOR THE APPLICANT NAMED IN SI-SCEN-NAME.         *
001260***************************************************************
001270 FD  SCENARIO-INPUT
001280     LABEL RECORD IS STANDARD
001290     RECORD CONTAINS 140 CHARACTERS
001300     DATA RECORD IS SI-SCENARIO-REC.
001310
001320 01  SI-SCENARIO-REC.
001330     05  SI-SCEN-ID              PIC X(4).
001340     05  SI-SCEN-NAME            PIC X(30).
001350*    EFFECTIVE SALES PRICE AND CASH DOWN AS QUOTED BY THE LOAN
001360*    OFFICER FOR THIS SCENARIO, BEFORE ANY BUILDER INCENTIVE IS
001370*    FACTORED IN BY 2200-INCENTIVE-APPLY.
001380     05  SI-HOME-PRICE           PIC 9(9)V99.
001390     05  SI-DOWN-PAYMENT         PIC 9(9)V99.
001400     05  SI-NOTE-RATE            PIC 9(2)V999.
001410*    LOAN TERM AND THE TWO ANNUAL RATE PERCENTS BELOW DRIVE
001420*    2350-ESCROW-CALC AND 2400-AMORTIZE-SCHEDULE - TERM IN
001430*    YEARS HERE, CONVERTED TO MONTHS THE FIRST THING 2400-
001440*    DOES.
001450     05  SI-TERM-YEARS           PIC 9(2).
001460     05  SI-PROP-TAX-RATE        PIC 9V99.
001470     05  SI-INS-RATE             PIC 9V99.
001480     05  SI-HOA-MONTHLY          PIC 9(5)V99.
001490*    ANY EXTRA PRINCIPAL THE APPLICANT PLANS TO SEND EVERY
001500*    MONTH - ADDED TO THE SCHEDULED PRINCIPAL IN 2410-AMORT-
001510*    MONTH, WHICH SHORTENS THE PAYOFF BELOW THE FULL TERM.
001520     05  SI-EXTRA-PRINCIPAL      PIC 9(7)V99.
001530     05  SI-CLOSING-COST-PCT     PIC 9(2)V99.
001540     05  SI-LENDER-CREDIT-PCT    PIC 9(2)V99.
001550*    DISCOUNT POINTS BOUGHT, EXPRESSED AS A PERCENT OF THE BASE
001560*    LOAN - FEEDS BOTH THE RATE REDUCTION IN 2100- AND THE
001570*    ESTIMATED CLOSING COST IN 2600- (SEE CR0014).
001580     05  SI-POINTS-PCT           PIC 9V999.
001590     05  SI-RATE-REDUCTION-BPS   PIC 9(3).
001600*    DISCOUNT POINTS, BUILDER INCENTIVE, BUYDOWN SCHEME AND VA
001610*    ELIGIBILITY ARE ALL OPTIONAL ON A GIVEN SCENARIO - THE
001620*    INDICATOR BYTES BELOW TELL 2100- THROUGH 2700- WHICH OF
001630*    THESE OPTIONAL CALCULATIONS ACTUALLY APPLY.
001640     05  SI-APPLY-POINTS-FLAG    PIC X.
001650         88  APPLY-POINTS              VALUE "Y".
001660*    A BUILDER MAY OFFER AT MOST ONE INCENTIVE TYPE PER
001670*    SCENARIO - CREDIT, PRICE REDUCTION, OR RATE BUYDOWN -
001680*    NEVER A COMBINATION, SO 2200- AND 2700- TEST THESE THREE
001690*    CONDITIONS AS MUTUALLY EXCLUSIVE.
001700     05  SI-INCENTIVE-TYPE       PIC X.
001710         88  SI-INCENTIVE-CREDIT       VALUE "C".
001720         88  SI-INCENTIVE-PRICE        VALUE "P".
001730         88  SI-INCENTIVE-BUYDOWN      VALUE "R".
001740     05  SI-USE-INCENTIVE-FLAG   PIC X.
001750         88  USE-INCENTIVE             VALUE "Y".
001760     05  SI-INCENTIVE-AMOUNT     PIC 9(7)V99.
001770*    WHICH ROW OF BUYDOWN-RATE-TABLE APPLIES WHEN SI-INCENTIVE-
001780*    BUYDOWN IS THE INCENTIVE TYPE CHOSEN ABOVE - ONLY
001790*    MEANINGFUL TOGETHER WITH SI-INCENTIVE-TYPE OF "R".
001800     05  SI-BUYDOWN-SCHEME       PIC X.
001810         88  SI-BUYDOWN-2-1            VALUE "2".
001820         88  SI-BUYDOWN-3-2-1          VALUE "3".
001830*    CREDIT SCORE, GROSS MONTHLY INCOME AND EXISTING MONTHLY
001840*    DEBTS FEED THE DEBT-TO-INCOME AND CREDIT FLOOR TESTS
001850*    PERFORMED IN 2500-ESCROW-MI-PITI.
001860     05  SI-CREDIT-SCORE         PIC 9(3).
001870     05  SI-GROSS-INCOME-MO      PIC 9(7)V99.
001880     05  SI-EXISTING-DEBTS-MO    PIC 9(7)V99.
001890*    VETERAN ELIGIBILITY AND FIRST-USE STATUS, NEEDED BY
001900*    2300-PROGRAM-DETERMINE AND 2310-VA-FUNDING-FEE ONLY WHEN
001910*    THE APPLICANT QUALIFIES FOR THE VA PROGRAM.
001920     05  SI-VA-ELIGIBLE-FLAG     PIC X.
001930         88  VA-ELIGIBLE               VALUE "Y".
001940     05  SI-VA-FIRST-USE-FLAG    PIC X.
001950         88  VA-FIRST-USE              VALUE "Y".
001960     05  FILLER                  PIC X(4).
001970
001980***************************************************************
001990* AMORT-DETAIL  --  ONE RECORD PER SCENARIO PER MONTH OF THE   *
002000* AMORTIZATION SCHEDULE PRODUCED BY 2400-AMORTIZE-SCHEDULE.    *
002010***************************************************************
002020 FD  AMORT-DETAIL
002030     LABEL RECORD IS STANDARD
002040     RECORD CONTAINS 80 CHARACTERS
002050     DATA RECORD IS AM-DETAIL-REC.
002060
002070 01  AM-DETAIL-REC.
002080*    SCENARIO ID TIES EACH MONTH'S DETAIL LINE BACK TO THE
002090*    SCENARIO IT CAME FROM, SINCE ALL SCENARIOS' MONTHLY LINES
002100*    INTERLEAVE ON ONE SEQUENTIAL OUTPUT FILE.
002110     05  AM-SCEN-ID              PIC X(4).
002120     05  AM-MONTH                PIC 9(3).
002130*    PAYMENT FIGURES BELOW MIRROR THE WORKING FIELDS
002140*    2410-AMORT-MONTH JUST COMPUTED FOR THIS MONTH - THE DETAIL
002150*    LINE IS A POINT-IN-TIME SNAPSHOT, NOT A RUNNING TOTAL.
002160     05  AM-PAYMENT              PIC 9(7)V99.
002170     05  AM-INTEREST             PIC 9(7)V99.
002180     05  AM-PRINCIPAL            PIC 9(7)V99.
002190     05  AM-ESCROW-TAX           PIC 9(7)V99.
002200     05  AM-ESCROW-INS           PIC 9(7)V99.
002210     05  AM-HOA                  PIC 9(5)V99.
002220     05  AM-TOTAL-OUT            PIC 9(7)V99.
002230*    BALANCE AFTER THIS MONTH'S PRINCIPAL IS APPLIED - DRIVES
002240*    THE UNTIL TEST BACK IN 2400-AMORTIZE-SCHEDULE THAT DECIDES
002250*    WHETHER ANOTHER MONTH RUNS.
002260     05  AM-BALANCE              PIC 9(9)V99.
002270     05  FILLER                  PIC X.
002280
002290***************************************************************
002300* SCENARIO-SUMMARY  --  ONE RECORD PER SCENARIO SUMMARIZING    *
002310* THE QUALIFYING AND COST FIGURES CARRIED TO COMPARE-RPT.      *
002320***************************************************************
002330 FD  SCENARIO-SUMMARY
002340     LABEL RECORD IS STANDARD
002350     RECORD CONTAINS 200 CHARACTERS
002360     DATA RECORD IS SM-SUMMARY-REC.
002370
002380 01  SM-SUMMARY-REC.
002390     05  SM-SCEN-ID              PIC X(4).
002400     05  SM-SCEN-NAME            PIC X(30).
002410     05  SM-PROGRAM              PIC X(4).
002420     05  SM-EFF-PRICE            PIC 9(9)V99.
002430     05  SM-EFF-RATE             PIC 9(2)V999.
002440*    FINAL LOAN (BASE LOAN PLUS ANY FINANCED VA OR FHA FEE) AND
002450*    THE FEE ITSELF, BROKEN OUT SEPARATELY SO THE LOAN OFFICER
002460*    CAN SEE HOW MUCH OF THE LOAN IS FEE.
002470     05  SM-LOAN-AMOUNT          PIC 9(9)V99.
002480     05  SM-FINANCED-FEE         PIC 9(7)V99.
002490*    PRINCIPAL-AND-INTEREST, ESCROW, MORTGAGE INSURANCE AND THE
002500*    RESULTING PITI FIGURE, CARRIED STRAIGHT OFF THE WORKING
002510*    FIELDS 2400- AND 2500- LEFT BEHIND.
002520     05  SM-MONTHLY-PI           PIC 9(7)V99.
002530     05  SM-ESCROW-MO            PIC 9(7)V99.
002540     05  SM-MI-MO                PIC 9(5)V99.
002550     05  SM-PITI                 PIC 9(7)V99.
002560     05  SM-DTI-PCT              PIC 9(3)V99.
002570*    THE TWO ELIGIBILITY FLAGS ABOVE AND HERE ARE SET BY 2500-
002580*    AND ARE NEVER RAISED BACK TO "Y" ONCE EITHER ONE HAS
002590*    TRIPPED TO "N".
002600     05  SM-DTI-OK-FLAG          PIC X.
002610     05  SM-CREDIT-OK-FLAG       PIC X.
002620*    CLOSING-COST FIGURES SET BY 2600-CLOSING-COSTS - ESTIMATED
002630*    COST, TOTAL CREDIT, NET UPFRONT COST, AND CASH DUE AT THE
002640*    CLOSING TABLE.
002650     05  SM-EST-CLOSING          PIC 9(7)V99.
002660*    CREDIT AND NET-UPFRONT FIGURES SET BY 2600-CLOSING-COSTS -
002670*    TOTAL CREDIT (BUILDER PLUS LENDER) AND WHAT IS LEFT OF THE
002680*    ESTIMATED CLOSING COST AFTER IT IS APPLIED.
002690     05  SM-LENDER-CREDIT        PIC 9(7)V99.
002700     05  SM-UPFRONT-NET          PIC 9(7)V99.
002710*    MONTHS TO PAYOFF AND LIFE-OF-LOAN TOTALS - HOW LONG THE
002720*    SCHEDULE ACTUALLY RAN AND WHAT IT COST, SETTLED BY 2400-
002730*    AND 2410- BEFORE THIS PARAGRAPH EVER RUNS.
002740     05  SM-CASH-TO-CLOSE        PIC 9(9)V99.
002750     05  SM-MONTHS-PAYOFF        PIC 9(3).
002760     05  SM-TOTAL-INTEREST       PIC 9(9)V99.
002770*    ALL-IN OUTLAY CARRIES THE NET UPFRONT COST ON TOP OF THE
002780*    SUMMED MONTHLY OUTLAYS (SEE CR0026) - BUYDOWN PV IS THE
002790*    LAST FIGURE ON THE RECORD, ZERO WHEN NO BUYDOWN WAS
002800*    REQUESTED.
002810     05  SM-TOTAL-OUTLAY         PIC 9(11)V99.
002820     05  SM-BUYDOWN-PV           PIC 9(7)V99.
002830     05  FILLER                  PIC X(11).
002840
002850***************************************************************
002860* COMPARE-RPT  --  132-COLUMN COMPARISON REPORT PRINT FILE.    *
002870***************************************************************
002880 FD  COMPARE-RPT
002890     LABEL RECORD IS OMITTED
002900     RECORD CONTAINS 132 CHARACTERS
002910     LINAGE IS 60 WITH FOOTING AT 55
002920     DATA RECORD IS RPT-LINE.
002930
002940 01  RPT-LINE                PIC X(132).
002950
002960 WORKING-STORAGE SECTION.
002970
002980***************************************************************
002990* RATE AND QUALIFYING ASSUMPTIONS - SHOP-STANDARD DEFAULTS.    *
003000***************************************************************
003010 01  RATE-ASSUMPTIONS.
003020     05  PMI-ANNUAL-RATE         PIC 9V99    VALUE 0.60.
003030     05  FHA-UFMIP-PCT           PIC 9V99    VALUE 1.75.
003040     05  FHA-ANNUAL-MIP          PIC 9V99    VALUE 0.55.
003050*    CREDIT SCORE FLOORS AND DTI CEILINGS BY PROGRAM - RESET
003060*    HERE, NOT HARD-CODED DOWN IN 2500-, SO A POLICY CHANGE
003070*    FROM INVESTOR GUIDELINES DOES NOT REQUIRE TOUCHING THE
003080*    PROCEDURE DIVISION.
003090     05  MIN-CREDIT-CONV         PIC 9(3)    VALUE 620.
003100     05  MIN-CREDIT-FHA          PIC 9(3)    VALUE 580.
003110     05  MIN-CREDIT-VA           PIC 9(3)    VALUE 580.
003120     05  MAX-DTI-CONV            PIC 9(2)V99 VALUE 45.00.
003130     05  MAX-DTI-FHA             PIC 9(2)V99 VALUE 50.00.
003140     05  MAX-DTI-VA              PIC 9(2)V99 VALUE 55.00.
003150     05  FILLER                  PIC X(1).
003160
003170 01  CONTROL-COUNTERS.
003180     05  C-READ-CTR              PIC 9(5)    COMP.
003190     05  C-DETAIL-CTR            PIC 9(5)    COMP.
003200     05  C-SUMMARY-CTR           PIC 9(5)    COMP.
003210     05  C-SCENARIO-CTR          PIC 9(5)    COMP.
003220     05  MORE-RECS               PIC XXX     VALUE "YES".
003230     05  FILLER                  PIC X(1).
003240
003250***************************************************************
003260* SYSTEM RUN-DATE.  ACCEPT GIVES A 2-DIGIT YEAR, SO THE        *
003270* CENTURY IS WINDOWED BELOW (SEE THE 01/04/99 Y2K ENTRY        *
003280* ABOVE) AND THE FULL 4-DIGIT YEAR IS CARRIED FROM THEN ON.    *
003290***************************************************************
003300 01  SYS-DATE-6              PIC 9(6).
003310 01  SYS-DATE-BRK REDEFINES SYS-DATE-6.
003320     05  SYS-YY                  PIC 99.
003330     05  SYS-MM                  PIC 99.
003340     05  SYS-DD                  PIC 99.
003350*    CR0033 - STANDALONE SCALAR, NOT PART OF ANY GROUP - CARRIED
003360*    AT LEVEL 77 PER SHOP CONVENTION FOR THIS KIND OF FIELD.
003370 77  RUN-CENTURY             PIC 99       COMP.
003380
003390 01  RUN-DATE.
003400*    FOUR-DIGIT RUN YEAR, BUILT FROM THE WINDOWED CENTURY ABOVE
003410*    - THE Y2K FIX (CR0021) CARRIES THE FULL YEAR FROM HERE
003420*    THROUGH TO THE REPORT TITLE LINE.
003430     05  RUN-YEAR                PIC 9(4).
003440     05  RUN-MONTH               PIC 99.
003450     05  RUN-DAY                 PIC 99.
003460 01  RUN-DATE-NUM REDEFINES RUN-DATE
003470                             PIC 9(8).
003480
003490*    CR0033 - PAGE COUNTER, ANOTHER STANDALONE SCALAR - SAME
003500*    LEVEL 77 TREATMENT AS RUN-CENTURY ABOVE.
003510 77  C-PCTR                  PIC 99      COMP VALUE ZERO.
003520
003530***************************************************************
003540* WORKING CALCULATION FIELDS - ONE SCENARIO AT A TIME.         *
003550***************************************************************
003560 01  CALC-FIELDS.
003570*    RATE AND PRICE AS ADJUSTED FOR POINTS BOUGHT AND ANY
003580*    BUILDER INCENTIVE - SEE 2100-RATE-ADJUST AND
003590*    2200-INCENTIVE-APPLY.
003600     05  C-EFF-RATE              PIC 9(2)V999.
003610     05  C-EFF-PRICE             PIC 9(9)V99.
003620     05  C-CLOSING-CREDIT-BLDR   PIC 9(7)V99.
003630     05  C-BASE-LOAN             PIC 9(9)V99.
003640     05  C-FINANCED-FEE          PIC 9(7)V99.
003650     05  C-FINAL-LOAN            PIC 9(9)V99.
003660*    FOUR-CHARACTER LOAN PROGRAM CODE SET ONCE BY 2300-PROGRAM-
003670*    DETERMINE AND READ BY EVERY PARAGRAPH FROM THERE TO THE
003680*    END OF THE SCENARIO PASS.
003690     05  PROGRAM-CODE            PIC X(4).
003700*    ANNUITY-FORMULA WORK FIELDS FOR THE LEVEL-PAYMENT
003710*    CALCULATION - COMP-3 FOR THE EXTRA DECIMAL PRECISION THE
003720*    RATE-RAISED-TO-THE-NTH-POWER FACTOR NEEDS TO HOLD WITHOUT
003730*    LOSING THE LOW-ORDER DIGITS.
003740     05  C-MONTHLY-RATE          PIC 9V9(9)  COMP-3.
003750     05  C-RATE-FACTOR           PIC 9V9(9)  COMP-3.
003760     05  C-RATE-POWER            PIC 9(4)V9(9) COMP-3.
003770*    LEVEL PAYMENT, RUNNING BALANCE, TERM AND MONTH COUNTERS
003780*    THE 2400-/2410- MONTHLY LOOP CARRIES FORWARD ONE PASS TO
003790*    THE NEXT.
003800     05  C-LEVEL-PAYMT           PIC 9(7)V99.
003810     05  C-BALANCE               PIC 9(9)V99.
003820     05  C-TERM-MONTHS           PIC 9(3)    COMP.
003830     05  C-MONTH-NUM             PIC 9(3)    COMP.
003840*    THIS MONTH'S INTEREST, PRINCIPAL AND TOTAL OUTLAY -
003850*    RECOMPUTED FRESH EVERY PASS OF 2410-AMORT-MONTH, NOT
003860*    CARRIED FORWARD LIKE THE BALANCE ABOVE.
003870     05  C-INTEREST-AMT          PIC 9(7)V99.
003880     05  C-PRINCIPAL-AMT         PIC 9(7)V99.
003890     05  C-MONTH-OUTLAY          PIC 9(7)V99.
003900*    LIFE-OF-LOAN RUNNING TOTALS, ACCUMULATED A MONTH AT A TIME
003910*    BY 2410-AMORT-MONTH ACROSS EVERY PASS OF THE MONTHLY LOOP.
003920     05  C-TOTAL-INTEREST        PIC 9(9)V99.
003930     05  C-TOTAL-OUTLAY          PIC 9(11)V99.
003940     05  C-MONTHS-PAYOFF         PIC 9(3)    COMP.
003950*    MONTHLY ESCROW DEPOSITS SET ONCE BY 2350-ESCROW-CALC AND
003960*    HELD UNCHANGED FOR EVERY MONTH OF THIS SCENARIO'S
003970*    SCHEDULE.
003980     05  C-ESCROW-TAX-MO         PIC 9(7)V99.
003990     05  C-ESCROW-INS-MO         PIC 9(7)V99.
004000*    QUALIFYING FIGURES SET BY 2500-ESCROW-MI-PITI - LOAN-TO-
004010*    VALUE, MONTHLY MORTGAGE INSURANCE, PITI AND THE DTI
004020*    PERCENT.
004030     05  C-LTV                   PIC 9V9(9)  COMP-3.
004040     05  C-MI-MO                 PIC 9(5)V99.
004050     05  C-PITI                  PIC 9(7)V99.
004060     05  C-DTI-PCT               PIC 9(3)V99.
004070     05  DTI-OK-FLAG             PIC X       VALUE "Y".
004080     05  CREDIT-OK-FLAG          PIC X       VALUE "Y".
004090*    CLOSING-COST FIGURES SET BY 2600-CLOSING-COSTS - ESTIMATE,
004100*    CREDITS, NET UPFRONT COST AND CASH TO CLOSE.
004110     05  C-EST-CLOSING           PIC 9(7)V99.
004120     05  C-LENDER-CREDIT-TOT     PIC 9(7)V99.
004130     05  C-UPFRONT-NET           PIC 9(7)V99.
004140     05  C-CASH-TO-CLOSE         PIC 9(9)V99.
004150     05  C-BUYDOWN-PV            PIC 9(7)V99.
004160*    TABLE SUBSCRIPTS INTO VA-FEE-TABLE, SET BY 2310-VA-
004170*    FUNDING-FEE FROM THE DOWN-PAYMENT BRACKET AND FIRST-
004180*    USE/SUBSEQUENT-USE TEST.
004190     05  VA-LTV-BRACKET          PIC 9        COMP.
004200     05  VA-USE-ROW              PIC 9        COMP.
004210     05  FILLER                  PIC X(4).
004220
004230***************************************************************
004240* BUYDOWN WORKING FIELDS - YEAR/MONTH WITHIN THE BUYDOWN TERM. *
004250***************************************************************
004260 01  BUYDOWN-FIELDS.
004270*    BUYDOWN SCHEME ROW, YEAR AND MONTH SUBSCRIPTS AND WORK
004280*    FIELDS FOR 2700-BUYDOWN-CALC THROUGH 2720-BUYDOWN-MONTH-
004290*    PV.
004300     05  BD-SCHEME-ROW           PIC 9        COMP.
004310     05  BD-YEARS                PIC 9        COMP.
004320     05  BD-YEAR-IX              PIC 9        COMP.
004330     05  BD-MONTH-IX             PIC 99       COMP.
004340     05  C-BD-TOTAL-MONTH        PIC 99       COMP.
004350     05  C-BD-REDUCED-RATE       PIC 9(2)V999.
004360     05  C-BD-REDUCED-MORATE     PIC 9V9(9)   COMP-3.
004370     05  C-BD-REDUCED-PAYMT      PIC 9(7)V99.
004380     05  C-BD-PAYMT-DIFF         PIC 9(7)V99.
004390     05  C-BD-DISCOUNT-FACTOR    PIC 9V9(9)   COMP-3.
004400     05  FILLER                  PIC X(2).
004410
004420***************************************************************
004430* VA FUNDING FEE TABLE - FIRST-USE / SUBSEQUENT-USE BY LTV     *
004440* BRACKET ( UNDER 5 PCT DOWN, 5-10 PCT DOWN, 10 PCT OR OVER ). *
004450* LOADED AS A FILLER/VALUE BLOCK AND REDEFINED AS A TABLE,     *
004460* SINCE THIS COMPILER WILL NOT TAKE A VALUE ON AN OCCURS ITEM. *
004470***************************************************************
004480 01  VA-FEE-VALUES.
004490     05  FILLER                  PIC 9V999   VALUE 2.150.
004500     05  FILLER                  PIC 9V999   VALUE 1.500.
004510     05  FILLER                  PIC 9V999   VALUE 1.250.
004520     05  FILLER                  PIC 9V999   VALUE 3.600.
004530     05  FILLER                  PIC 9V999   VALUE 1.750.
004540     05  FILLER                  PIC 9V999   VALUE 1.500.
004550 01  VA-FEE-TABLE REDEFINES VA-FEE-VALUES.
004560     05  VA-FEE-ROW OCCURS 2 TIMES.
004570         10  VA-FEE-PCT              PIC 9V999   OCCURS 3 TIMES.
004580
004590***************************************************************
004600* TEMPORARY BUYDOWN RATE-REDUCTION TABLE - SCHEME 2-1 (ROW 1)  *
004610* AND SCHEME 3-2-1 (ROW 2), REDUCTION IN RATE POINTS BY YEAR.  *
004620***************************************************************
004630 01  BUYDOWN-RATE-VALUES.
004640     05  FILLER                  PIC 9V999   VALUE 2.000.
004650     05  FILLER                  PIC 9V999   VALUE 1.000.
004660     05  FILLER                  PIC 9V999   VALUE 0.000.
004670     05  FILLER                  PIC 9V999   VALUE 3.000.
004680     05  FILLER                  PIC 9V999   VALUE 2.000.
004690     05  FILLER                  PIC 9V999   VALUE 1.000.
004700 01  BUYDOWN-RATE-TABLE REDEFINES BUYDOWN-RATE-VALUES.
004710     05  BD-SCHEME-TABLE OCCURS 2 TIMES.
004720         10  BD-YEAR-RATE            PIC 9V999   OCCURS 3 TIMES.
004730
004740***************************************************************
004750* ACCUMULATED SCENARIO RESULTS, CARRIED FORWARD FOR THE        *
004760* CROSS-SCENARIO COMPARISON REPORT PRINTED AT END OF RUN.      *
004770***************************************************************
004780 01  SUMMARY-TABLE.
004790     05  SUM-ENTRY OCCURS 200 TIMES INDEXED BY SUM-IDX.
004800*    ONE ENTRY PER SCENARIO, LOADED BY 2800-BUILD-SUMMARY AND
004810*    READ BACK BY 3200- THROUGH 3400- WHEN THE REPORT PRINTS -
004820*    200 ENTRIES IS FAR MORE SCENARIOS THAN ONE APPLICANT WOULD
004830*    EVER BE QUOTED IN A SINGLE RUN.
004840         10  T-SCEN-ID               PIC X(4).
004850         10  T-SCEN-NAME             PIC X(30).
004860         10  T-PROGRAM               PIC X(4).
004870         10  T-EFF-RATE              PIC 9(2)V999.
004880         10  T-LOAN-AMOUNT           PIC 9(9)V99.
004890         10  T-MONTHLY-PI            PIC 9(7)V99.
004900         10  T-MI-MO                 PIC 9(5)V99.
004910         10  T-PITI                  PIC 9(7)V99.
004920         10  T-DTI-PCT               PIC 9(3)V99.
004930         10  T-ELIG-FLAG             PIC X.
004940         10  T-CASH-CLOSE            PIC 9(9)V99.
004950         10  T-TOT-INTEREST          PIC 9(9)V99.
004960         10  T-TOT-OUTLAY            PIC 9(11)V99.
004970         10  T-BUYDOWN-PV            PIC 9(7)V99.
004980     05  FILLER                  PIC X(1).
004990
005000 01  REPORT-WORK.
005010*    SUBSCRIPT AND LOWEST-SO-FAR HOLDERS USED BY 3200- THROUGH
005020*    3400- WHEN SCANNING SUMMARY-TABLE FOR THE COMPARISON
005030*    REPORT.
005040     05  SUM-IX                  PIC 9(5)    COMP.
005050     05  C-LOW-PITI-AMT          PIC 9(7)V99.
005060     05  LOW-PITI-NAME           PIC X(30).
005070     05  C-LOW-OUTLAY-AMT        PIC 9(11)V99.
005080     05  LOW-OUTLAY-NAME         PIC X(30).
005090     05  C-GT-TOT-INTEREST       PIC 9(11)V99.
005100     05  C-GT-TOT-OUTLAY         PIC 9(13)V99.
005110     05  FILLER                  PIC X(1).
005120
005130***************************************************************
005140* PRINT LINE LAYOUTS FOR COMPARE-RPT.                          *
005150***************************************************************
005160 01  RPT-TITLE-LINE.
005170*    TITLE LINE CARRIES THE RUN DATE (MOVED IN BY 1000-INIT,
005180*    NOT HERE) AND THE PAGE NUMBER, BUMPED EACH TIME
005190*    3100-REPORT-HEADING FIRES.
005200     05  FILLER                  PIC X(6)  VALUE "DATE ".
005210     05  RT-MONTH                PIC 99.
005220     05  FILLER                  PIC X     VALUE "/".
005230     05  RT-DAY                  PIC 99.
005240     05  FILLER                  PIC X     VALUE "/".
005250     05  RT-YEAR                 PIC 9(4).
005260     05  FILLER                  PIC X(24) VALUE SPACES.
005270     05  FILLER                  PIC X(34)
005280         VALUE "LINDQUIST MORTGAGE SCENARIO REPORT".
005290     05  FILLER                  PIC X(50) VALUE SPACES.
005300     05  FILLER                  PIC X(5)  VALUE "PAGE ".
005310     05  RT-PAGE                 PIC Z9.
005320     05  FILLER                  PIC X(1)  VALUE SPACE.
005330
005340 01  RPT-COLUMN-HEAD-1.
005350*    COLUMN HEADINGS LINE UP ONE-FOR-ONE WITH THE EDITED FIELDS
005360*    IN RPT-DETAIL-LINE BELOW - A NEW REPORT COLUMN MEANS A NEW
005370*    HEADING LITERAL HERE AND A MATCHING FIELD THERE.
005380     05  FILLER                  PIC X(4)   VALUE "ID  ".
005390     05  FILLER                  PIC X(1)   VALUE SPACE.
005400     05  FILLER                  PIC X(20)  VALUE "NAME".
005410     05  FILLER                  PIC X(1)   VALUE SPACE.
005420     05  FILLER                  PIC X(4)   VALUE "PROG".
005430     05  FILLER                  PIC X(1)   VALUE SPACE.
005440     05  FILLER                  PIC X(6)   VALUE "RATE%".
005450     05  FILLER                  PIC X(1)   VALUE SPACE.
005460     05  FILLER                  PIC X(10)  VALUE "LOAN AMT".
005470     05  FILLER                  PIC X(1)   VALUE SPACE.
005480     05  FILLER                  PIC X(9)   VALUE "P AND I".
005490     05  FILLER                  PIC X(1)   VALUE SPACE.
005500     05  FILLER                  PIC X(8)   VALUE "MI/MO".
005510     05  FILLER                  PIC X(1)   VALUE SPACE.
005520     05  FILLER                  PIC X(9)   VALUE "PITI/MO".
005530     05  FILLER                  PIC X(1)   VALUE SPACE.
005540     05  FILLER                  PIC X(6)   VALUE "DTI%".
005550     05  FILLER                  PIC X(1)   VALUE SPACE.
005560     05  FILLER                  PIC X(1)   VALUE "E".
005570     05  FILLER                  PIC X(1)   VALUE SPACE.
005580     05  FILLER                  PIC X(10)  VALUE "CASH-CLOSE".
005590     05  FILLER                  PIC X(1)   VALUE SPACE.
005600     05  FILLER                  PIC X(10)  VALUE "TOT INT".
005610     05  FILLER                  PIC X(1)   VALUE SPACE.
005620     05  FILLER                  PIC X(12)  VALUE "ALL-IN OUT".
005630     05  FILLER                  PIC X(1)   VALUE SPACE.
005640     05  FILLER                  PIC X(9)   VALUE "BUYDN PV".
005650     05  FILLER                  PIC X(1)   VALUE SPACES.
005660
005670*    A SPACER LINE BETWEEN THE CAPTION LINE ABOVE AND THE FIRST
005680*    DETAIL LINE - NO UNDERSCORE RULE ON THIS PRINTER CLASS, SO
005690*    A BLANK LINE DOES THE JOB.
005700 01  RPT-COLUMN-HEAD-2.
005710     05  FILLER                  PIC X(132) VALUE SPACES.
005720
005730*    ONE LINE PER SCENARIO - FIELD ORDER MATCHES THE TWO
005740*    COLUMN-HEADING LINES ABOVE.
005750 01  RPT-DETAIL-LINE.
005760     05  RD-SCEN-ID              PIC X(4).
005770     05  FILLER                  PIC X(1)   VALUE SPACE.
005780     05  RD-SCEN-NAME            PIC X(20).
005790     05  FILLER                  PIC X(1)   VALUE SPACE.
005800     05  RD-PROGRAM              PIC X(4).
005810     05  FILLER                  PIC X(1)   VALUE SPACE.
005820     05  RD-RATE                 PIC ZZ.999.
005830     05  FILLER                  PIC X(1)   VALUE SPACE.
005840     05  RD-LOAN                 PIC ZZZ,ZZ9.99.
005850     05  FILLER                  PIC X(1)   VALUE SPACE.
005860     05  RD-PI                   PIC ZZ,ZZ9.99.
005870     05  FILLER                  PIC X(1)   VALUE SPACE.
005880     05  RD-MI                   PIC Z,ZZ9.99.
005890     05  FILLER                  PIC X(1)   VALUE SPACE.
005900     05  RD-PITI                 PIC ZZ,ZZ9.99.
005910     05  FILLER                  PIC X(1)   VALUE SPACE.
005920     05  RD-DTI                  PIC ZZ9.99.
005930     05  FILLER                  PIC X(1)   VALUE SPACE.
005940     05  RD-ELIG                 PIC X(1).
005950     05  FILLER                  PIC X(1)   VALUE SPACE.
005960     05  RD-CASH-CLOSE           PIC ZZZ,ZZ9.99.
005970     05  FILLER                  PIC X(1)   VALUE SPACE.
005980     05  RD-TOT-INTEREST         PIC ZZZ,ZZ9.99.
005990     05  FILLER                  PIC X(1)   VALUE SPACE.
006000     05  RD-ALL-IN-OUTLAY        PIC Z,ZZZ,ZZ9.99.
006010     05  FILLER                  PIC X(1)   VALUE SPACE.
006020     05  RD-BUYDOWN-PV           PIC ZZ,ZZ9.99.
006030     05  FILLER                  PIC X(1)   VALUE SPACES.
006040
006050*    PRINTED ONCE, AFTER THE LAST DETAIL LINE, CARRYING THE
006060*    RUN-WIDE SCENARIO COUNT AND GRAND TOTALS.
006070 01  RPT-TOTAL-LINE.
006080     05  FILLER                  PIC X(25)  VALUE SPACES.
006090     05  FILLER                  PIC X(16)  VALUE "SCENARIOS READ:".
006100     05  RTL-SCEN-CTR            PIC ZZ9.
006110     05  FILLER                  PIC X(4)   VALUE SPACES.
006120     05  FILLER                  PIC X(13)  VALUE "GRAND TOTALS:".
006130     05  FILLER                  PIC X(18)  VALUE SPACES.
006140     05  RTL-TOT-INTEREST        PIC ZZZ,ZZZ,ZZ9.99.
006150     05  FILLER                  PIC X(1)   VALUE SPACE.
006160     05  RTL-TOT-OUTLAY          PIC ZZ,ZZZ,ZZZ,ZZ9.99.
006170     05  FILLER                  PIC X(21)  VALUE SPACES.
006180
006190*    PRINTED TWICE - ONCE FOR LOWEST PITI, ONCE FOR LOWEST ALL-
006200*    IN OUTLAY - SAME LAYOUT, DIFFERENT LABEL AND FIGURE MOVED
006210*    IN EACH TIME.
006220 01  RPT-MARKER-LINE.
006230     05  FILLER                  PIC X(4)   VALUE "*** ".
006240     05  RML-LABEL               PIC X(20).
006250     05  RML-NAME                PIC X(30).
006260     05  FILLER                  PIC X(3)   VALUE " - ".
006270     05  RML-AMOUNT              PIC ZZ,ZZZ,ZZ9.99.
006280     05  FILLER                  PIC X(62)  VALUE SPACES.
006290
006300*    USED ONLY IN 3100-REPORT-HEADING, BETWEEN THE TITLE LINE
006310*    AND THE COLUMN CAPTIONS, TO OPEN UP THE PAGE TOP THE WAY
006320*    THE LOAN OFFICERS ASKED FOR.
006330 01  RPT-BLANK-LINE          PIC X(132) VALUE SPACES.
006340
006350 PROCEDURE DIVISION.
006360
006370***************************************************************
006380* 0000-CBLMTGAN  --  MAINLINE.  THE WHOLE RUN IS: SET UP,      *
006390* PROCESS EVERY SCENARIO RECORD PRESENTED, PRINT THE           *
006400* COMPARISON REPORT, CLOSE DOWN.                               *
006410***************************************************************
006420 0000-CBLMTGAN.
006430*    OPEN THE FOUR FILES, STAMP TODAY'S DATE, PRIME THE READ.
006440     PERFORM 1000-INIT.
006450*    ONE PASS OF 2000-MAINLINE PER SCENARIO RECORD ON THE FILE.
006460     PERFORM 2000-MAINLINE
006470         UNTIL MORE-RECS = "NO".
006480*    PRINT THE REPORT, CLOSE THE FILES, SHOW THE CONTROL COUNTS.
006490     PERFORM 3000-CLOSING.
006500     STOP RUN.
006510
006520***************************************************************
006530* 1000-INIT  --  OPEN FILES, STAMP THE RUN DATE, PRIME THE     *
006540* READ.                                                        *
006550***************************************************************
006560 1000-INIT.
006570*    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR ONLY, SO THE
006580*    CENTURY HAS TO BE WORKED OUT BY HAND (SEE CR0021/CR0022
006590*    ABOVE).  A 2-DIGIT YEAR OF 50 OR MORE IS STILL READ AS
006600*    19XX - THIS PROGRAM WILL NEED ANOTHER LOOK BEFORE THE
006610*    TURN OF THE NEXT CENTURY.
006620     ACCEPT SYS-DATE-6 FROM DATE.
006630     IF SYS-YY < 50
006640         MOVE 20 TO RUN-CENTURY
006650     ELSE
006660         MOVE 19 TO RUN-CENTURY
006670     END-IF.
006680     COMPUTE RUN-YEAR = (RUN-CENTURY * 100) + SYS-YY.
006690     MOVE SYS-MM TO RUN-MONTH.
006700     MOVE SYS-DD TO RUN-DAY.
006710*    CARRY THE RUN DATE INTO THE REPORT TITLE LINE NOW SO
006720*    3100-REPORT-HEADING DOES NOT HAVE TO TOUCH IT AGAIN.
006730     MOVE RUN-MONTH TO RT-MONTH.
006740     MOVE RUN-DAY TO RT-DAY.
006750     MOVE RUN-YEAR TO RT-YEAR.
006760
006770*    ALL FOUR FILES ARE OPENED TOGETHER HERE, EVEN THOUGH THE
006780*    DETAIL, SUMMARY AND REPORT FILES ARE NOT WRITTEN TO UNTIL
006790*    2000-MAINLINE BEGINS - A FAILED OPEN ON ANY ONE OF THE
006800*    FOUR ABENDS THE RUN BEFORE A SINGLE RECORD IS READ.
006810     OPEN INPUT SCENARIO-INPUT.
006820     OPEN OUTPUT AMORT-DETAIL.
006830     OPEN OUTPUT SCENARIO-SUMMARY.
006840     OPEN OUTPUT COMPARE-RPT.
006850
006860*    ZERO THE RUN'S CONTROL COUNTS BEFORE THE FIRST READ.
006870     MOVE ZERO TO C-READ-CTR C-DETAIL-CTR
006880                  C-SUMMARY-CTR C-SCENARIO-CTR.
006890*    PRIMING READ - 2000-MAINLINE IS NEVER ENTERED WITH AN
006900*    EMPTY SCENARIO-INPUT RECORD IN SI-SCENARIO-REC.
006910     PERFORM 9000-READ-SCENARIO.
006920
006930***************************************************************
006940* 2000-MAINLINE  --  RUN ALL FOUR TRANSLATABLE STEPS FOR ONE   *
006950* SCENARIO RECORD, THEN BUILD ITS SUMMARY AND READ THE NEXT.   *
006960***************************************************************
006970 2000-MAINLINE.
006980*    THE ORDER BELOW MATTERS - EACH STEP DEPENDS ON A FIGURE
006990*    CARRIED FORWARD BY THE ONE BEFORE IT:
007000*        RATE ADJUST        - GIVES THE EFFECTIVE NOTE RATE
007010*        INCENTIVE APPLY     - GIVES THE BASE LOAN AMOUNT
007020*        PROGRAM DETERMINE   - GIVES THE FINAL, FEE-FINANCED LOAN
007030*        ESCROW CALC         - GIVES MONTHLY TAX/INSURANCE ESCROW
007040*        AMORTIZE SCHEDULE   - WALKS THE LOAN TO PAYOFF OR TERM
007050*        ESCROW-MI-PITI      - NEEDS THE LEVEL PAYMENT, QUALIFIES
007060*        CLOSING COSTS       - NEEDS THE BASE LOAN AND EST CLOSING
007070*        BUYDOWN CALC        - NEEDS THE EFFECTIVE RATE AND TERM
007080*    MOVING ANY STEP AHEAD OF ONE IT DEPENDS ON WILL PICK UP A
007090*    STALE OR ZERO FIGURE - DO NOT REORDER THIS LIST.
007100     PERFORM 2100-RATE-ADJUST.
007110     PERFORM 2200-INCENTIVE-APPLY.
007120     PERFORM 2300-PROGRAM-DETERMINE.
007130     PERFORM 2350-ESCROW-CALC.
007140     PERFORM 2400-AMORTIZE-SCHEDULE.
007150     PERFORM 2500-ESCROW-MI-PITI.
007160     PERFORM 2600-CLOSING-COSTS.
007170     PERFORM 2700-BUYDOWN-CALC.
007180*    WRITE SCENARIO-SUMMARY AND SAVE THE COMPARISON FIGURES -
007190*    EVERY WORKING FIELD NEEDED BY THE REPORT MUST BE SETTLED
007200*    BY THE TIME THIS PARAGRAPH RUNS.
007210     PERFORM 2800-BUILD-SUMMARY.
007220     PERFORM 9000-READ-SCENARIO.
007230
007240***************************************************************
007250* 2100-RATE-ADJUST  --  ENHANCER.  LOWER THE NOTE RATE BY THE  *
007260* RATE REDUCTION PER POINT TIMES THE NUMBER OF POINTS BOUGHT.  *
007270***************************************************************
007280 2100-RATE-ADJUST.
007290*    DEFAULT THE EFFECTIVE RATE TO THE QUOTED NOTE RATE - IF
007300*    THE APPLICANT IS NOT BUYING POINTS THIS IS THE FINAL
007310*    ANSWER AND THE REST OF THE PARAGRAPH IS SKIPPED.
007320     MOVE SI-NOTE-RATE TO C-EFF-RATE.
007330     IF APPLY-POINTS AND SI-POINTS-PCT > 0
007340*        EACH DISCOUNT POINT BUYS A FIXED NUMBER OF BASIS
007350*        POINTS OFF THE NOTE RATE - THE RATE REDUCTION FACTOR
007360*        ITSELF TRAVELS ON THE SCENARIO RECORD SO THE LENDER
007370*        CAN RESET IT WITHOUT A PROGRAM CHANGE.
007380         COMPUTE C-EFF-RATE ROUNDED =
007390             SI-NOTE-RATE -
007400             ((SI-RATE-REDUCTION-BPS / 100) * SI-POINTS-PCT)
007410*        A HEAVY POINTS BUY ON A LOW-RATE SCENARIO COULD DRIVE
007420*        THE RATE BELOW ZERO ON PAPER - FLOOR IT AT ZERO.
007430         IF C-EFF-RATE < 0
007440             MOVE 0 TO C-EFF-RATE
007450         END-IF
007460     END-IF.
007470
007480***************************************************************
007490* 2200-INCENTIVE-APPLY  --  QUALIFIER.  APPLY A BUILDER PRICE  *
007500* REDUCTION OR CLOSING CREDIT, THEN DERIVE THE BASE LOAN.      *
007510***************************************************************
007520 2200-INCENTIVE-APPLY.
007530*    START FROM THE QUOTED HOME PRICE AND NO BUILDER CREDIT.
007540     MOVE SI-HOME-PRICE TO C-EFF-PRICE.
007550     MOVE 0 TO C-CLOSING-CREDIT-BLDR.
007560*    A BUILDER INCENTIVE IS EITHER A STRAIGHT PRICE REDUCTION
007570*    OR A CLOSING CREDIT - NEVER BOTH - SO THESE TWO TESTS ARE
007580*    INDEPENDENT AND ONLY ONE OF THEM CAN ACTUALLY FIRE FOR
007590*    ANY ONE SCENARIO.
007600     IF USE-INCENTIVE AND SI-INCENTIVE-PRICE
007610*        PRICE-REDUCTION INCENTIVE - THE EFFECTIVE SALES PRICE
007620*        DROPS, WHICH ALSO LOWERS THE LTV AND THE LOAN NEEDED.
007630         COMPUTE C-EFF-PRICE =
007640             SI-HOME-PRICE - SI-INCENTIVE-AMOUNT
007650     END-IF.
007660     IF USE-INCENTIVE AND SI-INCENTIVE-CREDIT
007670*        CLOSING-CREDIT INCENTIVE - PRICE STAYS AS QUOTED, BUT
007680*        THE CREDIT OFFSETS CLOSING COSTS IN 2600-CLOSING-COSTS.
007690         MOVE SI-INCENTIVE-AMOUNT TO C-CLOSING-CREDIT-BLDR
007700     END-IF.
007710*    BASE LOAN = EFFECTIVE PRICE LESS THE CASH DOWN PAYMENT,
007720*    BEFORE ANY VA/FHA FEE IS FINANCED INTO IT.
007730     COMPUTE C-BASE-LOAN = C-EFF-PRICE - SI-DOWN-PAYMENT.
007740*    A DOWN PAYMENT LARGER THAN THE EFFECTIVE PRICE (AN
007750*    OVER-DOWNPAYMENT TEST CASE) MUST NOT LEAVE A NEGATIVE LOAN
007760*    RUNNING THROUGH THE AMORTIZER.
007770     IF C-BASE-LOAN < 0
007780         MOVE 0 TO C-BASE-LOAN
007790     END-IF.
007800
007810***************************************************************
007820* 2300-PROGRAM-DETERMINE  --  QUALIFIER.  PICK CONV/FHA/VA BY  *
007830* ELIGIBILITY AND CREDIT SCORE, AND FINANCE ANY UPFRONT FEE.   *
007840***************************************************************
007850 2300-PROGRAM-DETERMINE.
007860*    NO PROGRAM HAS BEEN PICKED YET FOR THIS PASS OF
007870*    2000-MAINLINE, SO THE FINANCED-FEE HOLDER IS CLEARED
007880*    BEFORE THE EVALUATE BELOW DECIDES WHICH (IF ANY) FEE
007890*    PARAGRAPH RUNS.
007900     MOVE 0 TO C-FINANCED-FEE.
007910*    VA ELIGIBILITY TAKES PRIORITY OVER CREDIT SCORE - A
007920*    QUALIFYING VETERAN IS ROUTED TO VA REGARDLESS OF WHERE
007930*    THE CREDIT SCORE WOULD OTHERWISE HAVE LANDED.  SHORT OF
007940*    VA, A SCORE BELOW THE CONVENTIONAL FLOOR DROPS THE
007950*    SCENARIO TO FHA; OTHERWISE IT STAYS CONVENTIONAL.
007960     EVALUATE TRUE
007970         WHEN VA-ELIGIBLE
007980             MOVE "VA  " TO PROGRAM-CODE
007990             PERFORM 2310-VA-FUNDING-FEE
008000         WHEN SI-CREDIT-SCORE < MIN-CREDIT-CONV
008010             MOVE "FHA " TO PROGRAM-CODE
008020             PERFORM 2320-FHA-UFMIP
008030         WHEN OTHER
008040             MOVE "CONV" TO PROGRAM-CODE
008050     END-EVALUATE.
008060*    CONVENTIONAL LOANS CARRY NO UPFRONT FEE TO FINANCE - ONLY
008070*    VA AND FHA FALL THROUGH 2310/2320 AND LEAVE A NONZERO
008080*    C-FINANCED-FEE BEHIND.
008090     COMPUTE C-FINAL-LOAN = C-BASE-LOAN + C-FINANCED-FEE.
008100
008110***************************************************************
008120* 2310-VA-FUNDING-FEE  --  LOOK UP FUNDING FEE PERCENT BY      *
008130* DOWN-PAYMENT BRACKET AND FIRST-USE/SUBSEQUENT-USE, FINANCE   *
008140* THE FEE INTO THE LOAN.                                      *
008150***************************************************************
008160 2310-VA-FUNDING-FEE.
008170*    THE VA FUNDING FEE PERCENT VARIES BY HOW MUCH CASH WENT
008180*    DOWN - 10 PERCENT OR MORE DOWN, 5 UP TO 10 PERCENT DOWN,
008190*    OR LESS THAN 5 PERCENT DOWN.  THE BRACKET NUMBER IS THE
008200*    COLUMN SUBSCRIPT INTO VA-FEE-TABLE BELOW.
008210*    BRACKET BOUNDARIES ARE TESTED AT 10 PERCENT AND 5 PERCENT
008220*    OF THE EFFECTIVE PRICE, NOT THE HOME PRICE AS QUOTED, SO A
008230*    PRICE-REDUCTION INCENTIVE (2200-) SHIFTS THE BRACKET THE
008240*    SAME WAY IT SHIFTS THE LOAN.
008250     IF SI-DOWN-PAYMENT >= (C-EFF-PRICE * .10)
008260         MOVE 3 TO VA-LTV-BRACKET
008270     ELSE
008280         IF SI-DOWN-PAYMENT >= (C-EFF-PRICE * .05)
008290             MOVE 2 TO VA-LTV-BRACKET
008300         ELSE
008310             MOVE 1 TO VA-LTV-BRACKET
008320         END-IF
008330     END-IF.
008340*    A VETERAN'S FIRST USE OF THE VA BENEFIT CARRIES A LOWER
008350*    FEE THAN A SUBSEQUENT USE - THE ROW SUBSCRIPT BELOW PICKS
008360*    THE RIGHT ONE OF THE TWO FEE ROWS IN THE TABLE.
008370*    VA-FIRST-USE AND VA-LTV-BRACKET TOGETHER PICK ONE CELL OF
008380*    THE SIX-CELL VA-FEE-TABLE BUILT FARTHER UP IN WORKING-
008390*    STORAGE.
008400     IF VA-FIRST-USE
008410         MOVE 1 TO VA-USE-ROW
008420     ELSE
008430         MOVE 2 TO VA-USE-ROW
008440     END-IF.
008450*    THE FUNDING FEE IS NOT PAID IN CASH - IT IS ADDED ONTO
008460*    THE LOAN BALANCE, SO THE VETERAN OWES IT BACK OVER TIME
008470*    RATHER THAN WRITING A CHECK FOR IT AT THE CLOSING TABLE.
008480     COMPUTE C-FINANCED-FEE ROUNDED =
008490         C-BASE-LOAN *
008500         VA-FEE-PCT (VA-USE-ROW VA-LTV-BRACKET) / 100.
008510
008520***************************************************************
008530* 2320-FHA-UFMIP  --  FINANCE THE UPFRONT MORTGAGE INSURANCE   *
008540* PREMIUM INTO THE LOAN.                                       *
008550***************************************************************
008560 2320-FHA-UFMIP.
008570*    LIKE THE VA FUNDING FEE, FHA'S UPFRONT MIP IS ROLLED INTO
008580*    THE LOAN RATHER THAN COLLECTED AT CLOSING.  THE PERCENT
008590*    COMES FROM RATE-ASSUMPTIONS SO IT CAN BE RESET WHEN HUD
008600*    CHANGES THE RATE WITHOUT TOUCHING THIS PARAGRAPH.
008610     COMPUTE C-FINANCED-FEE ROUNDED =
008620         C-BASE-LOAN * FHA-UFMIP-PCT / 100.
008630
008640***************************************************************
008650* 2350-ESCROW-CALC  --  MONTHLY PROPERTY TAX AND HAZARD        *
008660* INSURANCE ESCROW, NEEDED BY BOTH THE AMORTIZER AND THE PITI  *
008670* CALCULATION.                                                 *
008680***************************************************************
008690 2350-ESCROW-CALC.
008700*    ANNUAL PROPERTY TAX AND HAZARD INSURANCE RATES COME IN AS
008710*    A PERCENT OF THE EFFECTIVE HOME PRICE - DIVIDE BY 12 TO
008720*    GET THE MONTHLY ESCROW DEPOSIT FOR EACH.  THESE TWO
008730*    FIGURES FEED BOTH THE AMORTIZER'S MONTHLY OUTLAY AND THE
008740*    QUALIFIER'S PITI FIGURE, SO THEY ARE WORKED OUT ONCE HERE
008750*    BEFORE EITHER OF THOSE PARAGRAPHS RUNS.
008760     COMPUTE C-ESCROW-TAX-MO ROUNDED =
008770         C-EFF-PRICE * SI-PROP-TAX-RATE / 100 / 12.
008780     COMPUTE C-ESCROW-INS-MO ROUNDED =
008790         C-EFF-PRICE * SI-INS-RATE / 100 / 12.
008800
008810***************************************************************
008820* 2400-AMORTIZE-SCHEDULE  --  AMORTIZER.  LEVEL-PAYMENT LOOP,  *
008830* ONE AMORT-DETAIL RECORD WRITTEN PER MONTH UNTIL PAYOFF OR    *
008840* END OF TERM.                                                 *
008850***************************************************************
008860 2400-AMORTIZE-SCHEDULE.
008870*    TERM IN MONTHS AND THE MONTHLY RATE DRIVE THE LEVEL-
008880*    PAYMENT FORMULA BELOW - BOTH MUST BE SET BEFORE THE
008890*    FORMULA RUNS.
008900*    TERM IN MONTHS AND THE MONTHLY RATE DRIVE THE LEVEL-
008910*    PAYMENT FORMULA BELOW - BOTH MUST BE SET BEFORE THE
008920*    FORMULA RUNS.
008930     COMPUTE C-TERM-MONTHS = SI-TERM-YEARS * 12.
008940     COMPUTE C-MONTHLY-RATE = C-EFF-RATE / 100 / 12.
008950     MOVE C-FINAL-LOAN TO C-BALANCE.
008960     MOVE ZERO TO C-MONTH-NUM C-TOTAL-INTEREST C-TOTAL-OUTLAY.
008970
008980*    STANDARD LEVEL-PAYMENT ANNUITY FORMULA -
008990*        PAYMT = LOAN * (RATE * (1+RATE)**N) / ((1+RATE)**N - 1)
009000*    A ZERO-RATE SCENARIO (A PROMOTIONAL 0 PERCENT LOAN) WOULD
009010*    DIVIDE BY ZERO IN THAT FORMULA, SO IT IS HANDLED AS A
009020*    STRAIGHT LOAN-OVER-TERM SPLIT INSTEAD.
009030     IF C-MONTHLY-RATE = 0
009040         COMPUTE C-LEVEL-PAYMT ROUNDED =
009050             C-FINAL-LOAN / C-TERM-MONTHS
009060     ELSE
009070         COMPUTE C-RATE-FACTOR = 1 + C-MONTHLY-RATE
009080         COMPUTE C-RATE-POWER =
009090             C-RATE-FACTOR ** C-TERM-MONTHS
009100         COMPUTE C-LEVEL-PAYMT ROUNDED =
009110             C-FINAL-LOAN * (C-MONTHLY-RATE * C-RATE-POWER)
009120                 / (C-RATE-POWER - 1)
009130     END-IF.
009140
009150*    WALK THE LOAN MONTH BY MONTH UNTIL THE BALANCE IS PAID
009160*    OFF (EXTRA PRINCIPAL CAN RETIRE THE LOAN EARLY) OR THE
009170*    ORIGINAL TERM RUNS OUT, WHICHEVER COMES FIRST.
009180     PERFORM 2410-AMORT-MONTH THRU 2410-EXIT
009190         UNTIL C-BALANCE <= 0 OR C-MONTH-NUM = C-TERM-MONTHS.
009200
009210*    SAVE HOW MANY MONTHS IT ACTUALLY TOOK - WILL BE SHORT OF
009220*    THE FULL TERM WHENEVER EXTRA PRINCIPAL RETIRED THE LOAN
009230*    AHEAD OF SCHEDULE.
009240     MOVE C-MONTH-NUM TO C-MONTHS-PAYOFF.
009250
009260 2410-AMORT-MONTH.
009270     ADD 1 TO C-MONTH-NUM.
009280*    INTEREST DUE THIS MONTH IS THE MONTHLY RATE AGAINST THE
009290*    BALANCE OUTSTANDING AT THE START OF THE MONTH.
009300     COMPUTE C-INTEREST-AMT ROUNDED =
009310         C-BALANCE * C-MONTHLY-RATE.
009320*    PRINCIPAL IS WHATEVER IS LEFT OF THE LEVEL PAYMENT AFTER
009330*    INTEREST, PLUS ANY EXTRA PRINCIPAL THE APPLICANT CHOSE TO
009340*    SEND IN THAT MONTH.
009350     COMPUTE C-PRINCIPAL-AMT ROUNDED =
009360         C-LEVEL-PAYMT - C-INTEREST-AMT + SI-EXTRA-PRINCIPAL.
009370*    ON THE FINAL MONTH THE COMPUTED PRINCIPAL CAN OVERSHOOT
009380*    THE REMAINING BALANCE - CAP IT SO THE LOAN SETTLES AT
009390*    EXACTLY ZERO INSTEAD OF GOING NEGATIVE.
009400     IF C-PRINCIPAL-AMT > C-BALANCE
009410         MOVE C-BALANCE TO C-PRINCIPAL-AMT
009420     END-IF.
009430     SUBTRACT C-PRINCIPAL-AMT FROM C-BALANCE.
009440*    THE MONTHLY OUTLAY THE APPLICANT ACTUALLY WRITES A CHECK
009450*    FOR IS P&I PLUS ANY EXTRA PRINCIPAL PLUS THE TAX/INSURANCE
009460*    ESCROW PLUS THE HOA DUES - MORTGAGE INSURANCE IS ADDED ON
009470*    TOP OF THIS IN THE PITI FIGURE, NOT HERE.
009480     COMPUTE C-MONTH-OUTLAY ROUNDED =
009490         C-LEVEL-PAYMT + SI-EXTRA-PRINCIPAL +
009500         C-ESCROW-TAX-MO + C-ESCROW-INS-MO + SI-HOA-MONTHLY.
009510*    RUNNING LIFE-OF-LOAN TOTALS, CARRIED TO SCENARIO-SUMMARY
009520*    AND TO THE COMPARISON REPORT.
009530     ADD C-INTEREST-AMT TO C-TOTAL-INTEREST.
009540     ADD C-MONTH-OUTLAY TO C-TOTAL-OUTLAY.
009550
009560*    ONE AMORT-DETAIL LINE PER MONTH - THE LOAN OFFICER'S
009570*    BACKUP FOR HOW THE SUMMARY FIGURES WERE ARRIVED AT.
009580     MOVE SI-SCEN-ID TO AM-SCEN-ID.
009590     MOVE C-MONTH-NUM TO AM-MONTH.
009600     COMPUTE AM-PAYMENT = C-LEVEL-PAYMT + SI-EXTRA-PRINCIPAL.
009610     MOVE C-INTEREST-AMT TO AM-INTEREST.
009620     MOVE C-PRINCIPAL-AMT TO AM-PRINCIPAL.
009630     MOVE C-ESCROW-TAX-MO TO AM-ESCROW-TAX.
009640     MOVE C-ESCROW-INS-MO TO AM-ESCROW-INS.
009650     MOVE SI-HOA-MONTHLY TO AM-HOA.
009660     MOVE C-MONTH-OUTLAY TO AM-TOTAL-OUT.
009670     MOVE C-BALANCE TO AM-BALANCE.
009680*    ONE WRITE PER MONTH, EVERY MONTH, FOR EVERY SCENARIO - A
009690*    THIRTY-YEAR LOAN LEAVES THIS FILE WITH 360 LINES PER
009700*    SCENARIO BEFORE EXTRA PRINCIPAL OR A BUYDOWN SHORTENS IT.
009710     WRITE AM-DETAIL-REC.
009720     ADD 1 TO C-DETAIL-CTR.
009730 2410-EXIT.
009740     EXIT.
009750
009760***************************************************************
009770* 2500-ESCROW-MI-PITI  --  QUALIFIER.  LOAN-TO-VALUE, MORTGAGE *
009780* INSURANCE, PITI, AND THE DEBT-TO-INCOME QUALIFYING TEST.     *
009790***************************************************************
009800 2500-ESCROW-MI-PITI.
009810*    LOAN-TO-VALUE DRIVES WHETHER PMI IS CHARGED ON A
009820*    CONVENTIONAL LOAN BELOW - GUARD THE DIVIDE IN CASE A TEST
009830*    SCENARIO IS KEYED WITH A ZERO HOME PRICE.
009840     IF C-EFF-PRICE = 0
009850         MOVE 0 TO C-LTV
009860     ELSE
009870         COMPUTE C-LTV = C-FINAL-LOAN / C-EFF-PRICE
009880     END-IF.
009890
009900*    CONVENTIONAL LOANS ONLY CARRY PRIVATE MORTGAGE INSURANCE
009910*    WHEN THE LOAN-TO-VALUE IS OVER 80 PERCENT (CR0016 FIXED A
009920*    BOUNDARY BUG HERE - EXACTLY 80 PERCENT DOES NOT CARRY MI).
009930*    FHA ALWAYS CARRIES ITS MONTHLY MIP REGARDLESS OF LTV.  A
009940*    VA LOAN CARRIES NEITHER.
009950     EVALUATE TRUE
009960         WHEN PROGRAM-CODE = "CONV" AND C-LTV > .80
009970             COMPUTE C-MI-MO ROUNDED =
009980                 C-FINAL-LOAN * PMI-ANNUAL-RATE / 100 / 12
009990         WHEN PROGRAM-CODE = "FHA "
010000             COMPUTE C-MI-MO ROUNDED =
010010                 C-FINAL-LOAN * FHA-ANNUAL-MIP / 100 / 12
010020         WHEN OTHER
010030             MOVE 0 TO C-MI-MO
010040     END-EVALUATE.
010050
010060*    PITI = PRINCIPAL & INTEREST, TAXES, INSURANCE, AND
010070*    MORTGAGE INSURANCE, PLUS HOA DUES WHERE THE PROPERTY
010080*    CARRIES THEM.  THIS IS THE FIGURE THE LOAN OFFICER
010090*    QUOTES THE APPLICANT AS "YOUR MONTHLY PAYMENT."
010100     COMPUTE C-PITI ROUNDED =
010110         C-LEVEL-PAYMT + C-ESCROW-TAX-MO + C-ESCROW-INS-MO +
010120         C-MI-MO + SI-HOA-MONTHLY.
010130
010140*    DEBT-TO-INCOME IS EXISTING MONTHLY DEBTS PLUS THE NEW
010150*    PITI, AS A PERCENT OF GROSS MONTHLY INCOME.  GUARD THE
010160*    DIVIDE FOR A SCENARIO KEYED WITHOUT AN INCOME FIGURE.
010170     IF SI-GROSS-INCOME-MO = 0
010180         MOVE 0 TO C-DTI-PCT
010190     ELSE
010200         COMPUTE C-DTI-PCT ROUNDED =
010210             (SI-EXISTING-DEBTS-MO + C-PITI) /
010220                 SI-GROSS-INCOME-MO * 100
010230     END-IF.
010240
010250*    EACH PROGRAM HAS ITS OWN DTI CEILING AND MINIMUM CREDIT
010260*    SCORE - TEST BOTH AND RAISE THE APPROPRIATE FLAG TO "N"
010270*    WHEN THE SCENARIO FAILS EITHER ONE.  BOTH FLAGS START
010280*    "Y" AND ARE ONLY EVER KNOCKED DOWN, NEVER RAISED BACK UP,
010290*    SO A FAILURE ON ONE TEST CANNOT BE MASKED BY THE OTHER.
010300     MOVE "Y" TO DTI-OK-FLAG.
010310     MOVE "Y" TO CREDIT-OK-FLAG.
010320     EVALUATE PROGRAM-CODE
010330         WHEN "CONV"
010340             IF C-DTI-PCT > MAX-DTI-CONV
010350                 MOVE "N" TO DTI-OK-FLAG
010360             END-IF
010370             IF SI-CREDIT-SCORE < MIN-CREDIT-CONV
010380                 MOVE "N" TO CREDIT-OK-FLAG
010390             END-IF
010400         WHEN "FHA "
010410             IF C-DTI-PCT > MAX-DTI-FHA
010420                 MOVE "N" TO DTI-OK-FLAG
010430             END-IF
010440             IF SI-CREDIT-SCORE < MIN-CREDIT-FHA
010450                 MOVE "N" TO CREDIT-OK-FLAG
010460             END-IF
010470         WHEN "VA  "
010480*            CR0023 - VA LOANS HAD NO CREDIT FLOOR OF THEIR OWN
010490*            UNTIL THIS TEST WAS ADDED; BEFORE THAT THEY WERE
010500*            FALLING THROUGH WITH THE CONVENTIONAL FLOOR.
010510             IF C-DTI-PCT > MAX-DTI-VA
010520                 MOVE "N" TO DTI-OK-FLAG
010530             END-IF
010540             IF SI-CREDIT-SCORE < MIN-CREDIT-VA
010550                 MOVE "N" TO CREDIT-OK-FLAG
010560             END-IF
010570     END-EVALUATE.
010580
010590***************************************************************
010600* 2600-CLOSING-COSTS  --  QUALIFIER.  ESTIMATED CLOSING COSTS, *
010610* TOTAL CREDITS, AND CASH REQUIRED AT CLOSING.                 *
010620***************************************************************
010630 2600-CLOSING-COSTS.
010640*    ESTIMATED CLOSING COSTS ARE A PERCENT OF THE EFFECTIVE
010650*    PRICE (TITLE, RECORDING, LENDER FEES AND THE LIKE) PLUS
010660*    WHATEVER DISCOUNT POINTS WERE BOUGHT AGAINST THE BASE
010670*    LOAN - CR0014 MOVED POINTS INTO THIS FORMULA AFTER LOAN
010680*    OFFICERS REPORTED THE ESTIMATE RUNNING LIGHT ON SCENARIOS
010690*    WITH A HEAVY POINTS BUY.
010700     COMPUTE C-EST-CLOSING ROUNDED =
010710         (C-EFF-PRICE * SI-CLOSING-COST-PCT / 100) +
010720         (C-BASE-LOAN * SI-POINTS-PCT / 100).
010730*    TOTAL CREDITS ARE WHATEVER BUILDER CLOSING CREDIT CAME OUT
010740*    OF 2200-INCENTIVE-APPLY PLUS ANY LENDER CREDIT EARNED ON
010750*    THE BASE LOAN (CR0018 ADDED THE LENDER CREDIT NETTING).
010760     COMPUTE C-LENDER-CREDIT-TOT ROUNDED =
010770         C-CLOSING-CREDIT-BLDR +
010780         (C-BASE-LOAN * SI-LENDER-CREDIT-PCT / 100).
010790*    NET UPFRONT COST IS WHAT IS LEFT OF THE ESTIMATED CLOSING
010800*    COSTS AFTER THOSE CREDITS ARE APPLIED - A GENEROUS CREDIT
010810*    PACKAGE CAN WIPE IT OUT ENTIRELY, BUT IT NEVER GOES
010820*    NEGATIVE AND TURNS INTO MONEY BACK TO THE APPLICANT.
010830     COMPUTE C-UPFRONT-NET =
010840         C-EST-CLOSING - C-LENDER-CREDIT-TOT.
010850     IF C-UPFRONT-NET < 0
010860         MOVE 0 TO C-UPFRONT-NET
010870     END-IF.
010880*    CASH TO CLOSE IS THE DOWN PAYMENT PLUS WHATEVER NET
010890*    UPFRONT COST THE CREDITS DID NOT COVER.
010900     COMPUTE C-CASH-TO-CLOSE =
010910         SI-DOWN-PAYMENT + C-UPFRONT-NET.
010920
010930***************************************************************
010940* 2700-BUYDOWN-CALC  --  ENHANCER.  PRESENT VALUE OF THE       *
010950* PAYMENT RELIEF GIVEN UP BY A 2-1 OR 3-2-1 TEMPORARY BUYDOWN. *
010960***************************************************************
010970 2700-BUYDOWN-CALC.
010980     MOVE 0 TO C-BUYDOWN-PV.
010990*    A TEMPORARY BUYDOWN IS ONLY WORKED OUT WHEN THE SCENARIO
011000*    ASKED FOR ONE AS ITS INCENTIVE CHOICE - MOST SCENARIOS
011010*    LEAVE THIS PARAGRAPH WITH C-BUYDOWN-PV STILL ZERO.
011020     IF USE-INCENTIVE AND SI-INCENTIVE-BUYDOWN
011030*        A 2-1 BUYDOWN RUNS TWO YEARS OF REDUCED RATE; A 3-2-1
011040*        RUNS THREE.  THE SCHEME ROW PICKS WHICH ROW OF THE
011050*        YEAR-BY-YEAR RATE REDUCTION TABLE BELOW TO USE.
011060*        CR0032 - BD-YEARS AND BD-SCHEME-ROW MUST BE CLEARED
011070*        HERE EVERY SCENARIO - A PERMANENT (SCHEME 'P') BUYDOWN
011080*        SETS NEITHER TEST BELOW AND WAS LEFT HOLDING THE PRIOR
011090*        SCENARIO'S 2-1/3-2-1 YEAR COUNT, OVERSTATING ITS PV.
011100         MOVE 0 TO BD-SCHEME-ROW
011110         MOVE 0 TO BD-YEARS
011120         IF SI-BUYDOWN-2-1
011130             MOVE 1 TO BD-SCHEME-ROW
011140             MOVE 2 TO BD-YEARS
011150         END-IF
011160         IF SI-BUYDOWN-3-2-1
011170             MOVE 2 TO BD-SCHEME-ROW
011180             MOVE 3 TO BD-YEARS
011190         END-IF
011200         IF BD-YEARS > 0
011210             MOVE 0 TO C-BD-TOTAL-MONTH
011220*            ONE PASS OF 2710 PER BUYDOWN YEAR - EACH PASS ADDS
011230*            THAT YEAR'S TWELVE MONTHS OF DISCOUNTED PAYMENT
011240*            RELIEF INTO C-BUYDOWN-PV.
011250             PERFORM 2710-BUYDOWN-YEAR-PV
011260                 VARYING BD-YEAR-IX FROM 1 BY 1
011270                 UNTIL BD-YEAR-IX > BD-YEARS
011280         END-IF
011290     END-IF.
011300
011310***************************************************************
011320* 2710-BUYDOWN-YEAR-PV  --  ONE YEAR OF THE BUYDOWN SCHEDULE.  *
011330* ADDS THE PRESENT VALUE OF 12 MONTHS OF PAYMENT RELIEF AT     *
011340* THIS YEAR'S REDUCED RATE.                                    *
011350***************************************************************
011360 2710-BUYDOWN-YEAR-PV.
011370*    THIS YEAR'S REDUCED RATE IS THE PERMANENT EFFECTIVE RATE
011380*    LESS WHATEVER THIS SCHEME'S TABLE SAYS TO KNOCK OFF IN
011390*    THIS PARTICULAR YEAR OF THE BUYDOWN (E.G. A 2-1 KNOCKS
011400*    OFF TWO POINTS IN YEAR ONE, ONE POINT IN YEAR TWO).
011410     COMPUTE C-BD-REDUCED-RATE =
011420         C-EFF-RATE -
011430         BD-YEAR-RATE (BD-SCHEME-ROW BD-YEAR-IX).
011440*    A DEEPLY DISCOUNTED RATE ON AN ALREADY-LOW NOTE RATE
011450*    COULD GO NEGATIVE ON PAPER - FLOOR IT AT ZERO THE SAME
011460*    AS 2100-RATE-ADJUST DOES FOR DISCOUNT POINTS.
011470     IF C-BD-REDUCED-RATE < 0
011480         MOVE 0 TO C-BD-REDUCED-RATE
011490     END-IF.
011500     COMPUTE C-BD-REDUCED-MORATE =
011510         C-BD-REDUCED-RATE / 100 / 12.
011520*    RECOMPUTE THE LEVEL PAYMENT AT THE REDUCED RATE, OVER THE
011530*    SAME FULL TERM AS THE PERMANENT LOAN - SAME FORMULA, AND
011540*    SAME ZERO-RATE GUARD, AS 2400-AMORTIZE-SCHEDULE ABOVE.
011550     IF C-BD-REDUCED-MORATE = 0
011560         COMPUTE C-BD-REDUCED-PAYMT ROUNDED =
011570             C-FINAL-LOAN / C-TERM-MONTHS
011580     ELSE
011590         COMPUTE C-RATE-FACTOR = 1 + C-BD-REDUCED-MORATE
011600         COMPUTE C-RATE-POWER =
011610             C-RATE-FACTOR ** C-TERM-MONTHS
011620         COMPUTE C-BD-REDUCED-PAYMT ROUNDED =
011630             C-FINAL-LOAN *
011640                 (C-BD-REDUCED-MORATE * C-RATE-POWER)
011650                 / (C-RATE-POWER - 1)
011660     END-IF.
011670*    THE MONTHLY RELIEF IS THE GAP BETWEEN THE PERMANENT LEVEL
011680*    PAYMENT AND THIS YEAR'S REDUCED PAYMENT - SOMEBODY (THE
011690*    BUILDER OR THE LENDER) IS MAKING UP THAT GAP EVERY MONTH.
011700     COMPUTE C-BD-PAYMT-DIFF =
011710         C-LEVEL-PAYMT - C-BD-REDUCED-PAYMT.
011720     IF C-BD-PAYMT-DIFF > 0
011730*        DISCOUNT EACH OF THIS YEAR'S TWELVE MONTHS OF RELIEF
011740*        BACK TO TODAY'S DOLLARS ONE MONTH AT A TIME.
011750         PERFORM 2720-BUYDOWN-MONTH-PV
011760             VARYING BD-MONTH-IX FROM 1 BY 1
011770             UNTIL BD-MONTH-IX > 12
011780     END-IF.
011790
011800***************************************************************
011810* 2720-BUYDOWN-MONTH-PV  --  DISCOUNT ONE MONTH OF PAYMENT     *
011820* RELIEF BACK TO TODAY AT THE SCENARIO'S NOTE RATE.            *
011830***************************************************************
011840 2720-BUYDOWN-MONTH-PV.
011850*    C-BD-TOTAL-MONTH RUNS ACROSS ALL BUYDOWN YEARS, NOT JUST
011860*    THE CURRENT ONE, SO MONTH 13 OF A 3-2-1 BUYDOWN DISCOUNTS
011870*    CORRECTLY AS MONTH 13, NOT AS MONTH 1 OF YEAR TWO.
011880     ADD 1 TO C-BD-TOTAL-MONTH.
011890     IF C-MONTHLY-RATE = 0
011900         ADD C-BD-PAYMT-DIFF TO C-BUYDOWN-PV
011910     ELSE
011920*        PRESENT VALUE OF A SINGLE FUTURE PAYMENT -
011930*            PV = RELIEF / (1+RATE)**MONTHS-FROM-NOW
011940*        DISCOUNTED AT THE PERMANENT NOTE'S MONTHLY RATE, NOT
011950*        THE TEMPORARY BUYDOWN RATE, SINCE THAT IS THE RATE OF
011960*        RETURN WHOEVER FUNDS THE BUYDOWN IS GIVING UP.
011970         COMPUTE C-BD-DISCOUNT-FACTOR =
011980             (1 + C-MONTHLY-RATE) ** C-BD-TOTAL-MONTH
011990         COMPUTE C-BUYDOWN-PV ROUNDED =
012000             C-BUYDOWN-PV +
012010                 (C-BD-PAYMT-DIFF / C-BD-DISCOUNT-FACTOR)
012020     END-IF.
012030
012040***************************************************************
012050* 2800-BUILD-SUMMARY  --  WRITE THE SCENARIO-SUMMARY RECORD    *
012060* AND SAVE THE SAME FIGURES IN SUMMARY-TABLE FOR THE        *
012070* REPORTER STEP.                                               *
012080***************************************************************
012090 2800-BUILD-SUMMARY.
012100*    THE NEXT BLOCK OF MOVES CARRIES EVERY FIGURE SETTLED BY
012110*    2100- THROUGH 2700- ONTO THE OUTPUT RECORD, FIELD FOR
012120*    FIELD, IN THE SAME ORDER THEY APPEAR ON THE RECORD LAYOUT.
012130     MOVE SI-SCEN-ID TO SM-SCEN-ID.
012140     MOVE SI-SCEN-NAME TO SM-SCEN-NAME.
012150     MOVE PROGRAM-CODE TO SM-PROGRAM.
012160     MOVE C-EFF-PRICE TO SM-EFF-PRICE.
012170     MOVE C-EFF-RATE TO SM-EFF-RATE.
012180     MOVE C-FINAL-LOAN TO SM-LOAN-AMOUNT.
012190     MOVE C-FINANCED-FEE TO SM-FINANCED-FEE.
012200     MOVE C-LEVEL-PAYMT TO SM-MONTHLY-PI.
012210     COMPUTE SM-ESCROW-MO = C-ESCROW-TAX-MO + C-ESCROW-INS-MO.
012220     MOVE C-MI-MO TO SM-MI-MO.
012230     MOVE C-PITI TO SM-PITI.
012240     MOVE C-DTI-PCT TO SM-DTI-PCT.
012250     MOVE DTI-OK-FLAG TO SM-DTI-OK-FLAG.
012260     MOVE CREDIT-OK-FLAG TO SM-CREDIT-OK-FLAG.
012270     MOVE C-EST-CLOSING TO SM-EST-CLOSING.
012280     MOVE C-LENDER-CREDIT-TOT TO SM-LENDER-CREDIT.
012290     MOVE C-UPFRONT-NET TO SM-UPFRONT-NET.
012300     MOVE C-CASH-TO-CLOSE TO SM-CASH-TO-CLOSE.
012310     MOVE C-MONTHS-PAYOFF TO SM-MONTHS-PAYOFF.
012320     MOVE C-TOTAL-INTEREST TO SM-TOTAL-INTEREST.
012330*    CR0026 - THE ALL-IN OUTLAY HAS TO CARRY THE NET UPFRONT
012340*    CLOSING COST ON TOP OF THE SUMMED MONTHLY OUTLAYS, NOT
012350*    JUST THE MONTHLY OUTLAYS BY THEMSELVES - OTHERWISE TWO
012360*    SCENARIOS THAT COST THE SAME MONTH TO MONTH BUT DIFFER
012370*    WIDELY IN CASH DUE AT THE TABLE WOULD COME OUT LOOKING
012380*    IDENTICAL ON THE COMPARISON REPORT.  ADD IT IN HERE, ONCE,
012390*    BEFORE THE FIGURE IS WRITTEN OR SAVED ANYWHERE.
012400     ADD C-UPFRONT-NET TO C-TOTAL-OUTLAY.
012410     MOVE C-TOTAL-OUTLAY TO SM-TOTAL-OUTLAY.
012420     MOVE C-BUYDOWN-PV TO SM-BUYDOWN-PV.
012430     WRITE SM-SUMMARY-REC.
012440     ADD 1 TO C-SUMMARY-CTR.
012450
012460*    SAVE THE SAME COMPARISON FIGURES INTO THE IN-MEMORY TABLE
012470*    SO 3000-CLOSING CAN PRINT THEM SIDE BY SIDE WITHOUT
012480*    RE-READING SCENARIO-SUMMARY BACK OFF DISK.
012490     ADD 1 TO C-SCENARIO-CTR.
012500     SET SUM-IDX TO C-SCENARIO-CTR.
012510*    THIS SECOND BLOCK OF MOVES DUPLICATES THE SUMMARY RECORD'S
012520*    FIGURES INTO THE CURRENT TABLE ENTRY - KEPT AS A SEPARATE
012530*    BLOCK RATHER THAN ONE MOVE TO TWO TARGETS SINCE THE TABLE
012540*    DOES NOT CARRY EVERY FIELD THE SUMMARY RECORD DOES.
012550     MOVE SI-SCEN-ID TO T-SCEN-ID (SUM-IDX).
012560     MOVE SI-SCEN-NAME TO T-SCEN-NAME (SUM-IDX).
012570     MOVE PROGRAM-CODE TO T-PROGRAM (SUM-IDX).
012580     MOVE C-EFF-RATE TO T-EFF-RATE (SUM-IDX).
012590     MOVE C-FINAL-LOAN TO T-LOAN-AMOUNT (SUM-IDX).
012600     MOVE C-LEVEL-PAYMT TO T-MONTHLY-PI (SUM-IDX).
012610     MOVE C-MI-MO TO T-MI-MO (SUM-IDX).
012620     MOVE C-PITI TO T-PITI (SUM-IDX).
012630     MOVE C-DTI-PCT TO T-DTI-PCT (SUM-IDX).
012640*    ELIGIBLE MEANS THE SCENARIO PASSED BOTH THE DTI TEST AND
012650*    THE CREDIT SCORE TEST IN 2500-ESCROW-MI-PITI - EITHER ONE
012660*    FAILING IS ENOUGH TO MARK THE WHOLE SCENARIO INELIGIBLE.
012670     IF DTI-OK-FLAG = "Y" AND CREDIT-OK-FLAG = "Y"
012680         MOVE "Y" TO T-ELIG-FLAG (SUM-IDX)
012690     ELSE
012700         MOVE "N" TO T-ELIG-FLAG (SUM-IDX)
012710     END-IF.
012720     MOVE C-CASH-TO-CLOSE TO T-CASH-CLOSE (SUM-IDX).
012730     MOVE C-TOTAL-INTEREST TO T-TOT-INTEREST (SUM-IDX).
012740*    C-TOTAL-OUTLAY ALREADY CARRIES THE NET UPFRONT COST AT
012750*    THIS POINT (SEE THE ADD ABOVE) SO THE TABLE AND THE
012760*    SUMMARY RECORD AGREE ON WHAT "ALL-IN OUTLAY" MEANS.
012770     MOVE C-TOTAL-OUTLAY TO T-TOT-OUTLAY (SUM-IDX).
012780     MOVE C-BUYDOWN-PV TO T-BUYDOWN-PV (SUM-IDX).
012790
012800***************************************************************
012810* 3000-CLOSING  --  REPORTER.  PRINT THE COMPARISON REPORT,    *
012820* CLOSE ALL FILES, AND DISPLAY THE RUN'S CONTROL COUNTS.       *
012830***************************************************************
012840 3000-CLOSING.
012850*    PAGE 1 HEADING, THEN ONE DETAIL LINE PER SCENARIO IN THE
012860*    ORDER THEY WERE READ.
012870     PERFORM 3100-REPORT-HEADING.
012880     PERFORM 3200-REPORT-DETAIL THRU 3200-EXIT
012890         VARYING SUM-IX FROM 1 BY 1
012900         UNTIL SUM-IX > C-SCENARIO-CTR.
012910*    SCAN THE SAVED FIGURES FOR THE CHEAPEST MONTHLY PAYMENT
012920*    AND THE CHEAPEST ALL-IN OUTLAY BEFORE PRINTING THE
012930*    GRAND-TOTAL AND MARKER LINES.
012940     PERFORM 3300-FIND-LOWEST.
012950     PERFORM 3400-GRAND-TOTAL.
012960
012970     CLOSE SCENARIO-INPUT.
012980*    ALL FOUR FILES ARE CLOSED TOGETHER ONCE THE REPORT HAS
012990*    BEEN PRINTED - AMORT-DETAIL AND SCENARIO-SUMMARY HAVE
013000*    NOTHING LEFT TO WRITE BY THIS POINT IN THE RUN.
013010     CLOSE AMORT-DETAIL.
013020     CLOSE SCENARIO-SUMMARY.
013030     CLOSE COMPARE-RPT.
013040
013050*    CONTROL COUNTS TO THE JOB LOG - THE OPERATOR'S FIRST
013060*    CHECK THAT THE RUN READ AND WROTE WHAT IT SHOULD HAVE.
013070     DISPLAY "CBLMTGAN - SCENARIOS READ    - " C-READ-CTR.
013080     DISPLAY "CBLMTGAN - AMORT DETAIL LINES - " C-DETAIL-CTR.
013090     DISPLAY "CBLMTGAN - SUMMARY RECORDS    - " C-SUMMARY-CTR.
013100
013110 3100-REPORT-HEADING.
013120*    ADVANCE TO A NEW PAGE AND REPRINT THE TITLE AND BOTH
013130*    COLUMN-HEADING LINES - CALLED ONCE AT START-UP AND AGAIN
013140*    AT EVERY PAGE BREAK OUT OF 3200-REPORT-DETAIL BELOW.
013150     ADD 1 TO C-PCTR.
013160     MOVE C-PCTR TO RT-PAGE.
013170     WRITE RPT-LINE FROM RPT-TITLE-LINE
013180         AFTER ADVANCING PAGE.
013190     WRITE RPT-LINE FROM RPT-BLANK-LINE
013200         AFTER ADVANCING 1 LINE.
013210     WRITE RPT-LINE FROM RPT-COLUMN-HEAD-1
013220         AFTER ADVANCING 2 LINES.
013230     WRITE RPT-LINE FROM RPT-COLUMN-HEAD-2
013240         AFTER ADVANCING 1 LINE.
013250
013260 3200-REPORT-DETAIL.
013270*    MOVE ONE SCENARIO'S SAVED FIGURES OUT OF THE TABLE AND
013280*    INTO THE EDITED DETAIL LINE FOR PRINTING.
013290*    THE SAME TWELVE FIELDS ARE CARRIED OFF THE TABLE ENTRY FOR
013300*    SUM-IX INTO THE EDITED DETAIL LINE, ONE MOVE PER REPORT
013310*    COLUMN, IN THE ORDER THE COLUMNS APPEAR ACROSS THE PAGE.
013320     MOVE T-SCEN-ID (SUM-IX) TO RD-SCEN-ID.
013330     MOVE T-SCEN-NAME (SUM-IX) TO RD-SCEN-NAME.
013340     MOVE T-PROGRAM (SUM-IX) TO RD-PROGRAM.
013350     MOVE T-EFF-RATE (SUM-IX) TO RD-RATE.
013360     MOVE T-LOAN-AMOUNT (SUM-IX) TO RD-LOAN.
013370     MOVE T-MONTHLY-PI (SUM-IX) TO RD-PI.
013380     MOVE T-MI-MO (SUM-IX) TO RD-MI.
013390     MOVE T-PITI (SUM-IX) TO RD-PITI.
013400     MOVE T-DTI-PCT (SUM-IX) TO RD-DTI.
013410     MOVE T-ELIG-FLAG (SUM-IX) TO RD-ELIG.
013420     MOVE T-CASH-CLOSE (SUM-IX) TO RD-CASH-CLOSE.
013430     MOVE T-TOT-INTEREST (SUM-IX) TO RD-TOT-INTEREST.
013440     MOVE T-TOT-OUTLAY (SUM-IX) TO RD-ALL-IN-OUTLAY.
013450     MOVE T-BUYDOWN-PV (SUM-IX) TO RD-BUYDOWN-PV.
013460*    AT END OF PAGE, REPRINT THE HEADING BEFORE THE NEXT
013470*    DETAIL LINE GOES DOWN - THE LINAGE FOOTING IN THE FD
013480*    TRIGGERS THE AT EOP BELOW.
013490     WRITE RPT-LINE FROM RPT-DETAIL-LINE
013500         AFTER ADVANCING 1 LINE
013510             AT EOP
013520                 PERFORM 3100-REPORT-HEADING.
013530 3200-EXIT.
013540     EXIT.
013550
013560***************************************************************
013570* 3300-FIND-LOWEST  --  LOCATE THE SCENARIO WITH THE LOWEST    *
013580* MONTHLY PITI AND THE ONE WITH THE LOWEST ALL-IN OUTLAY.      *
013590***************************************************************
013600 3300-FIND-LOWEST.
013610*    SEED BOTH "LOWEST SO FAR" HOLDERS FROM THE FIRST SCENARIO
013620*    IN THE TABLE, THEN LET 3310 COMPARE EVERY SCENARIO AFTER
013630*    IT - A RUN WITH ONLY ONE SCENARIO NEVER ENTERS THE LOOP
013640*    AND SIMPLY REPORTS THAT ONE SCENARIO AS THE LOWEST OF
013650*    BOTH.
013660     IF C-SCENARIO-CTR > 0
013670*    SUBSCRIPT SET FROM THE FIRST TABLE ENTRY DIRECTLY, RATHER
013680*    THAN FROM SUM-IX, SINCE THE VARYING CLAUSE BELOW DOES NOT
013690*    START ITS OWN LOOP UNTIL ENTRY TWO.
013700         SET SUM-IDX TO 1
013710         MOVE T-PITI (SUM-IDX) TO C-LOW-PITI-AMT
013720         MOVE T-SCEN-NAME (SUM-IDX) TO LOW-PITI-NAME
013730         MOVE T-TOT-OUTLAY (SUM-IDX) TO C-LOW-OUTLAY-AMT
013740         MOVE T-SCEN-NAME (SUM-IDX) TO LOW-OUTLAY-NAME
013750         PERFORM 3310-FIND-LOWEST-TEST
013760             VARYING SUM-IX FROM 2 BY 1
013770             UNTIL SUM-IX > C-SCENARIO-CTR
013780     END-IF.
013790
013800 3310-FIND-LOWEST-TEST.
013810*    THE TWO TESTS BELOW ARE INDEPENDENT OF EACH OTHER - THE
013820*    SCENARIO WITH THE LOWEST MONTHLY PITI IS NOT NECESSARILY
013830*    THE SAME ONE WITH THE LOWEST ALL-IN OUTLAY (A BUYDOWN OR
013840*    A LARGE UPFRONT COST CAN SPLIT THE TWO APART).
013850     SET SUM-IDX TO SUM-IX.
013860     IF T-PITI (SUM-IDX) < C-LOW-PITI-AMT
013870         MOVE T-PITI (SUM-IDX) TO C-LOW-PITI-AMT
013880         MOVE T-SCEN-NAME (SUM-IDX) TO LOW-PITI-NAME
013890     END-IF.
013900     IF T-TOT-OUTLAY (SUM-IDX) < C-LOW-OUTLAY-AMT
013910         MOVE T-TOT-OUTLAY (SUM-IDX) TO C-LOW-OUTLAY-AMT
013920         MOVE T-SCEN-NAME (SUM-IDX) TO LOW-OUTLAY-NAME
013930     END-IF.
013940
013950***************************************************************
013960* 3400-GRAND-TOTAL  --  PRINT THE COUNT LINE, GRAND TOTALS,    *
013970* AND THE TWO LOWEST-COST MARKER LINES.                        *
013980***************************************************************
013990 3400-GRAND-TOTAL.
014000*    ADD UP TOTAL INTEREST AND TOTAL ALL-IN OUTLAY ACROSS
014010*    EVERY SCENARIO ON THE RUN - A RUN-WIDE FOOTING, NOT A
014020*    PER-SCENARIO FIGURE.
014030*    BOTH GRAND-TOTAL ACCUMULATORS ARE RUN-WIDE, NOT PER-
014040*    SCENARIO, SO THEY ARE ZEROED ONCE HERE RATHER THAN IN
014050*    2000-MAINLINE WITH THE PER-SCENARIO COUNTERS.
014060     MOVE ZERO TO C-GT-TOT-INTEREST C-GT-TOT-OUTLAY.
014070     PERFORM 3410-SUM-ONE-SCENARIO
014080         VARYING SUM-IX FROM 1 BY 1
014090         UNTIL SUM-IX > C-SCENARIO-CTR.
014100
014110     MOVE C-SCENARIO-CTR TO RTL-SCEN-CTR.
014120     MOVE C-GT-TOT-INTEREST TO RTL-TOT-INTEREST.
014130     MOVE C-GT-TOT-OUTLAY TO RTL-TOT-OUTLAY.
014140     WRITE RPT-LINE FROM RPT-TOTAL-LINE
014150         AFTER ADVANCING 2 LINES.
014160
014170*    TWO MARKER LINES UNDER THE GRAND TOTAL, EACH REUSING THE
014180*    SAME RPT-MARKER-LINE LAYOUT WITH A DIFFERENT LABEL - THE
014190*    LOAN OFFICER'S QUICK ANSWER TO "WHICH ONE IS CHEAPEST".
014200*    3300-FIND-LOWEST ALREADY PICKED OUT WHICH SCENARIO NAME
014210*    AND FIGURE GO ON EACH MARKER LINE - THIS PARAGRAPH ONLY
014220*    HAS TO LABEL AND PRINT THEM.
014230     MOVE "LOWEST MONTHLY PITI:" TO RML-LABEL.
014240     MOVE LOW-PITI-NAME TO RML-NAME.
014250     MOVE C-LOW-PITI-AMT TO RML-AMOUNT.
014260     WRITE RPT-LINE FROM RPT-MARKER-LINE
014270         AFTER ADVANCING 2 LINES.
014280
014290     MOVE "LOWEST ALL-IN OUTLAY:" TO RML-LABEL.
014300     MOVE LOW-OUTLAY-NAME TO RML-NAME.
014310     MOVE C-LOW-OUTLAY-AMT TO RML-AMOUNT.
014320     WRITE RPT-LINE FROM RPT-MARKER-LINE
014330         AFTER ADVANCING 1 LINE.
014340
014350 3410-SUM-ONE-SCENARIO.
014360     SET SUM-IDX TO SUM-IX.
014370     ADD T-TOT-INTEREST (SUM-IDX) TO C-GT-TOT-INTEREST.
014380     ADD T-TOT-OUTLAY (SUM-IDX) TO C-GT-TOT-OUTLAY.
014390
014400***************************************************************
014410* 9000-READ-SCENARIO  --  SEQUENTIAL READ OF THE SCENARIO      *
014420* PARAMETER FILE.                                              *
014430***************************************************************
014440 9000-READ-SCENARIO.
014450*    AT END DROPS MORE-RECS TO "NO", WHICH STOPS THE
014460*    PERFORM UNTIL LOOP BACK IN 0000-CBLMTGAN.
014470     READ SCENARIO-INPUT
014480         AT END
014490             MOVE "NO" TO MORE-RECS.
014500*    ONLY COUNT AN ACTUAL RECORD READ - THE EOF TURN OF THE
014510*    READ ABOVE MUST NOT BUMP THE READ COUNT A FINAL TIME.
014520     IF MORE-RECS = "YES"
014530         ADD 1 TO C-READ-CTR
014540     END-IF.
